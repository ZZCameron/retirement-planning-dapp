000100*****************************************************************         
000200**  RETPROJ                                                               
000300**  CANADIAN RETIREMENT PLANNING SYSTEM -- CORE PROJECTION ENGINE         
000400**  READS ONE PLAN-INPUT RECORD PER PLAN (DIRECT MODE) OR PER             
000500**  SCENARIO (BATCH MODE, FED BY SCNGEN THROUGH THE SAME PLANIN           
000600**  DD), WALKS THE YEAR-BY-YEAR ACCUMULATION AND RETIREMENT LOOP,         
000700**  AND WRITES THE PROJECTION DETAIL, PLAN SUMMARY, AND MESSAGES          
000800**  FILES BATRPT LATER PICKS UP.                                          
000900**----------------------------------------------------------------        
001000**  MAINT LOG                                                             
001100**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001200**  830412  RGH  RP-0011  ORIGINAL PROJECTION ENGINE, RRSP/TFSA           
001300**                        SPLIT AND STRAIGHT-LINE GROWTH ONLY.            
001400**  830730  RGH  RP-0015  RETIREMENT-PHASE WITHDRAWAL ORDER ADDED         
001500**                        (TFSA, THEN NON-REG, THEN EXTRA RRSP).          
001600**  911003  RGH  RP-0098  PENSION STREAMS AND REAL ESTATE FOLDED          
001700**                        IN, RRIF FACTOR TABLE MOVED TO ITS OWN          
001800**                        COPYBOOK.                                       
001900**  911102  RGH  RP-0101  CPP/OAS RULES SPLIT OUT TO A CALLABLE           
002000**                        SUBPROGRAM (CANRULES) SO THE FACTOR             
002100**                        TABLE COULD BE SHARED WITH THE ONE-OFF          
002200**                        WITHHOLDING UTILITY.                            
002300**  980221  LDM  RP-0203  Y2K -- WS-YEAR AND ALL CALENDAR-YEAR            
002400**                        MATH WIDENED TO FOUR DIGITS THROUGHOUT.         
002500**                        PENSION START/END YEARS NO LONGER               
002600**                        TRUNCATED TO TWO DIGITS ON THE PRINTED          
002700**                        SPOT-CHECK LINE.                                
002800**  980714  LDM  RP-0231  ACCURATE TAX MODE ADDED, CALLS OUT TO           
002900**                        TAXCALC WHEN PI-TAX-MODE = 'A'.                 
003000**  051130  KWT  RP-0344  SPOUSE-AGE CONSIDERED WHEN PICKING THE          
003100**                        RRIF WITHDRAWAL AGE.                            
003200**  140306  KWT  RP-0409  RECOMMENDATION TEXT PARAGRAPH ADDED,            
003300**                        GROSS-INC/TAXES SPLIT ON THE PROJECTION         
003400**                        RECORD.                                         
003500**  240115  SPT  RP-0511  MESSAGES FILE NOW SHARED WITH SCNGEN;           
003600**                        OPEN EXTEND WHEN THE BATCH DRIVER RUNS          
003700**                        BOTH STEPS IN ONE JOB.                          
003800*****************************************************************         
003900    IDENTIFICATION DIVISION.                                              
004000    PROGRAM-ID.  RETPROJ.                                                 
004100    AUTHOR.      R G HALVORSEN.                                           
004200    INSTALLATION. CANADIAN RETIREMENT PLANNING SYSTEM.                    
004300    DATE-WRITTEN. 04/12/83.                                               
004400    DATE-COMPILED.                                                        
004500    SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.                       
004600                                                                          
004700    ENVIRONMENT DIVISION.                                                 
004800    CONFIGURATION SECTION.                                                
004900    SPECIAL-NAMES.                                                        
005000        C01 IS TOP-OF-FORM                                                
005100        CLASS DIGIT-CLASS IS '0' THRU '9'.                                
005200                                                                          
005300    INPUT-OUTPUT SECTION.                                                 
005400    FILE-CONTROL.                                                         
005500        SELECT PLAN-FILE       ASSIGN TO PLANIN                           
005600               ORGANIZATION IS LINE SEQUENTIAL                            
005700               FILE STATUS  IS FS-PLAN-FILE.                              
005800        SELECT PROJECTION-FILE ASSIGN TO PROJOUT                          
005900               ORGANIZATION IS LINE SEQUENTIAL                            
006000               FILE STATUS  IS FS-PROJECTION-FILE.                        
006100        SELECT SUMMARY-FILE    ASSIGN TO SUMOUT                           
006200               ORGANIZATION IS LINE SEQUENTIAL                            
006300               FILE STATUS  IS FS-SUMMARY-FILE.                           
006400        SELECT MESSAGES-FILE   ASSIGN TO MSGOUT                           
006500               ORGANIZATION IS LINE SEQUENTIAL                            
006600               FILE STATUS  IS FS-MESSAGES-FILE.                          
006700                                                                          
006800    DATA DIVISION.                                                        
006900    FILE SECTION.                                                         
007000    FD  PLAN-FILE.                                                        
007100        COPY PLANINP.                                                     
007200                                                                          
007300    FD  PROJECTION-FILE.                                                  
007400        COPY PROJREC.                                                     
007500                                                                          
007600    FD  SUMMARY-FILE.                                                     
007700        COPY SUMMREC.                                                     
007800                                                                          
007900    FD  MESSAGES-FILE.                                                    
008000    01  MF-MESSAGE-RECORD.                                                
008100        03  MF-PLAN-ID                   PIC 9(05).                       
008200        03  FILLER                        PIC X(01).                      
008300        03  MF-MESSAGE-TEXT               PIC X(74).                      
008400                                                                          
008500    WORKING-STORAGE SECTION.                                              
008600*                                                                         
008700*    PROGRAM CONSTANTS.                                                   
008800    78  CTE-01                            VALUE 01.                       
008900    78  CTE-AGE-55                        VALUE 55.                       
009000    78  CTE-AGE-65                        VALUE 65.                       
009100    78  CTE-AGE-70                        VALUE 70.                       
009200    78  CTE-AGE-72                        VALUE 72.                       
009300    78  CTE-AGE-90                        VALUE 90.                       
009400    78  CTE-AGE-95                        VALUE 95.                       
009500    78  CTE-AGE-100                       VALUE 100.                      
009600    78  CTE-OAS-THRESHOLD                 VALUE 90997.00.                 
009700    78  CTE-OAS-CLAWBACK-RATE             VALUE .15.                      
009800    78  CTE-OAS-BASE-YOUNG                VALUE 713.34.                   
009900    78  CTE-OAS-BASE-OLD                  VALUE 784.67.                   
010000    78  CTE-SHORTFALL-TOLERANCE           VALUE 100.00.                   
010100    78  CTE-SIMPLIFIED-TAX-RATE           VALUE .25.                      
010200    78  CTE-RECOMMEND-LOW-BAL             VALUE 50000.00.                 
010300    78  CTE-RECOMMEND-STRONG-BAL          VALUE 1000000.00.               
010400*                                                                         
010500    01  WS-FILE-STATUS-FIELDS.                                            
010600        03  FS-PLAN-FILE                 PIC 9(02) VALUE ZEROES.          
010700        03  FS-PROJECTION-FILE           PIC 9(02) VALUE ZEROES.          
010800        03  FS-SUMMARY-FILE              PIC 9(02) VALUE ZEROES.          
010900        03  FS-MESSAGES-FILE             PIC 9(02) VALUE ZEROES.          
011000*                                                                         
011100    01  WS-SWITCHES.                                                      
011200        03  WS-EOF-PLAN-FILE             PIC X(01) VALUE 'N'.             
011300            88  EOF-PLAN-FILE                VALUE 'Y'.                   
011400*                                                                         
011500*    THREE END-OF-YEAR BALANCES, KEPT AS ONE TABLE FOR THE                
011600*    GROWTH PARAGRAPH AND REDEFINED FOR EVERYWHERE ELSE THAT              
011700*    NEEDS THEM BY NAME.                                                  
011800    01  WS-BALANCE-TABLE.                                                 
011900        03  WS-BAL-ENTRY OCCURS 3 TIMES                                   
012000                         INDEXED BY IDX-WS-BAL.                           
012100            05  WS-BAL-RETURN-RATE       PIC S9(1)V9(5)                   
012200                                        SIGN IS LEADING SEPARATE.         
012300            05  WS-BAL-AMOUNT            PIC S9(9)V9(2)                   
012400                                        SIGN IS LEADING SEPARATE.         
012500    01  WS-BALANCE-NAMES REDEFINES WS-BALANCE-TABLE.                      
012600        03  WS-RRSP-RETURN               PIC S9(1)V9(5)                   
012700                                        SIGN IS LEADING SEPARATE.         
012800        03  WS-BAL-RRSP                  PIC S9(9)V9(2)                   
012900                                        SIGN IS LEADING SEPARATE.         
013000        03  WS-TFSA-RETURN                PIC S9(1)V9(5)                  
013100                                        SIGN IS LEADING SEPARATE.         
013200        03  WS-BAL-TFSA                  PIC S9(9)V9(2)                   
013300                                        SIGN IS LEADING SEPARATE.         
013400        03  WS-NONREG-RETURN              PIC S9(1)V9(5)                  
013500                                        SIGN IS LEADING SEPARATE.         
013600        03  WS-BAL-NONREG                 PIC S9(9)V9(2)                  
013700                                        SIGN IS LEADING SEPARATE.         
013800*                                                                         
013900    01  WS-PLAN-COUNTERS.                                                 
014000        03  WS-YEAR                       PIC S9(04)      COMP.           
014100        03  WS-AGE                        PIC S9(04)      COMP.           
014200        03  WS-YEARS-TO-RETIRE            PIC S9(04)      COMP.           
014300        03  WS-RETIRE-DURATION            PIC S9(04)      COMP.           
014400        03  WS-TOTAL-YEARS                PIC S9(04)      COMP.           
014500        03  WS-SPOUSE-ATTAINED-AGE        PIC S9(04)      COMP.           
014600        03  WS-RRIF-WDRL-AGE              PIC S9(04)      COMP.           
014700        03  WS-WARNING-COUNT              PIC S9(04)      COMP            
014800                                        VALUE ZERO.                       
014900        03  WS-PLANS-PROCESSED            PIC S9(06)      COMP            
015000                                        VALUE ZERO.                       
015100        03  IDX-WS-PENSION                PIC S9(04)      COMP.           
015200        03  IDX-WS-PROPERTY               PIC S9(04)      COMP.           
015300*                                                                         
015400    01  WS-YEAR-AMOUNTS.                                                  
015500        03  WS-TOTAL-CONTRIB          PIC 9(9)V9(2)  VALUE ZERO.          
015600        03  WS-ADJ-CPP-ANNUAL         PIC 9(7)V9(2)  VALUE ZERO.          
015700        03  WS-RRIF-WDRL              PIC 9(9)V9(2)  VALUE ZERO.          
015800        03  WS-EXTRA-RRSP-WDRL        PIC 9(9)V9(2)  VALUE ZERO.          
015900        03  WS-CPP-INCOME             PIC 9(7)V9(2)  VALUE ZERO.          
016000        03  WS-OAS-INCOME             PIC 9(7)V9(2)  VALUE ZERO.          
016100        03  WS-PENSION-INCOME         PIC 9(9)V9(2)  VALUE ZERO.          
016200        03  WS-GROSS-INCOME           PIC 9(9)V9(2)  VALUE ZERO.          
016300        03  WS-OTHER-WDRL             PIC 9(9)V9(2)  VALUE ZERO.          
016400        03  WS-TAXABLE-INCOME         PIC 9(9)V9(2)  VALUE ZERO.          
016500        03  WS-TAXES                  PIC 9(9)V9(2)  VALUE ZERO.          
016600        03  WS-NET-INCOME             PIC S9(9)V9(2)                      
016700                                        SIGN IS LEADING SEPARATE.         
016800        03  WS-SHORTFALL              PIC 9(9)V9(2)  VALUE ZERO.          
016900        03  WS-DRAW-FROM-ACCT         PIC 9(9)V9(2)  VALUE ZERO.          
017000        03  WS-SALE-VALUE             PIC 9(9)V9(2)  VALUE ZERO.          
017100        03  WS-PENSION-YEAR           PIC 9(04)      COMP.                
017200        03  WS-ANNUAL-PENSION         PIC 9(9)V9(2)  VALUE ZERO.          
017300        03  WS-CPP-EARLY-LATE-PCT     PIC S9(3)V9(1)                      
017400                                        SIGN IS LEADING SEPARATE.         
017500*                                                                         
017600*    LINKAGE PARAMETER BLOCK SHARED WITH CANRULES.  ONE FIELD             
017700*    GROUP DRIVEN BY THE FUNCTION CODE, THE WAY THE OLD PAYROLL           
017800*    SYSTEM PASSES ITS RATE-TABLE CALLS.                                  
017900    01  LK-CANRULES-PARMS.                                                
018000        03  LK-FUNCTION-CODE              PIC X(02).                      
018100            88  LK-FUNC-RRIF-FACTOR           VALUE 'RF'.                 
018200            88  LK-FUNC-CPP-ADJUST            VALUE 'CP'.                 
018300            88  LK-FUNC-OAS-CLAWBACK          VALUE 'OA'.                 
018400        03  LK-AGE                        PIC 9(03).                      
018500        03  LK-SPOUSE-AGE                 PIC 9(03).                      
018600        03  LK-HAS-SPOUSE                 PIC X(01).                      
018700        03  LK-RRIF-FACTOR                 PIC V9(05).                    
018800        03  LK-CPP-BASE-MONTHLY            PIC 9(5)V9(2).                 
018900        03  LK-CPP-START-AGE               PIC 9(03).                     
019000        03  LK-CPP-ADJ-ANNUAL               PIC 9(7)V9(2).                
019100        03  LK-OAS-START-AGE                PIC 9(03).                    
019200        03  LK-ESTIMATED-INCOME             PIC 9(9)V9(2).                
019300        03  LK-OAS-INCOME                    PIC 9(7)V9(2).               
019400        03  LK-PROVINCE-CODE                 PIC X(02).                   
019500        03  LK-RETURN-CODE                   PIC 9(02).                   
019600            88  LK-RTN-OK                        VALUE 00.                
019700            88  LK-RTN-INVALID                   VALUE 99.                
019800*                                                                         
019900*    LINKAGE PARAMETERS SHARED WITH TAXCALC.                              
020000    01  LK-TAXCALC-PARMS.                                                 
020100        03  LK-TAXABLE-INCOME               PIC 9(9)V9(2).                
020200        03  LK-PROVINCE-CODE-TX             PIC X(02).                    
020300        COPY TAXRES.                                                      
020400*                                                                         
020500*    RECOMMENDATION AND WARNING TEXT LINES -- BUILT ONE PIECE AT          
020600*    A TIME FROM FILLER LITERALS, SAME AS THE OLD REPORT HEADERS.         
020700    01  WS-WARNING-LINE.                                                  
020800        03  FILLER                        PIC X(20)                       
020900                                        VALUE 'SHORTFALL YEAR '.          
021000        03  WS-WL-YEAR                    PIC 9(03).                      
021100        03  FILLER                        PIC X(07) VALUE ' AGE '.        
021200        03  WS-WL-AGE                     PIC 9(03).                      
021300        03  FILLER                     PIC X(12) VALUE ' AMOUNT '.        
021400        03  WS-WL-AMOUNT                  PIC $$$,$$$,$$9.99.             
021500        03  FILLER                        PIC X(20) VALUE SPACES.         
021600*    FLAT DUMP OF THE ABOVE -- USED WHEN THE CONSOLE OPERATOR             
021700*    ASKS FOR THE WARNING LINE VERBATIM, FIELD BY FIELD.                  
021800    01  WS-WARNING-LINE-DUMP REDEFINES WS-WARNING-LINE.                   
021900        03  FILLER                        PIC X(79).                      
022000*                                                                         
022100    01  WS-PROPERTY-SALE-LINE.                                            
022200        03  FILLER                        PIC X(15)                       
022300                                        VALUE 'PROPERTY SOLD '.           
022400        03  WS-PS-TYPE                    PIC X(20).                      
022500        03  FILLER                        PIC X(06) VALUE ' AGE '.        
022600        03  WS-PS-AGE                     PIC 9(03).                      
022700        03  FILLER                      PIC X(09) VALUE ' VALUE '.        
022800        03  WS-PS-VALUE                   PIC $$$,$$$,$$9.99.             
022900        03  FILLER                        PIC X(15) VALUE SPACES.         
023000*    SAME FLAT-DUMP TRICK FOR THE PROPERTY-SALE LINE.                     
023100    01  WS-PROPERTY-SALE-DUMP REDEFINES WS-PROPERTY-SALE-LINE.            
023200        03  FILLER                        PIC X(82).                      
023300*                                                                         
023400    01  WS-RECOMMEND-LINE                 PIC X(74) VALUE SPACES.         
023500*                                                                         
023600*    CONSOLE SPOT-CHECK VIEW OF THE CURRENT PLAN-INPUT RECORD --          
023700*    LETS THE OPERATOR CONFIRM A BAD FEED WITHOUT DUMPING THE             
023800*    WHOLE 359-BYTE RECORD.                                               
023900    01  WS-PLAN-ECHO.                                                     
024000        03  WS-PE-PLAN-ID                 PIC 9(05).                      
024100        03  WS-PE-CURRENT-AGE             PIC 9(03).                      
024200        03  WS-PE-RETIRE-AGE              PIC 9(03).                      
024300        03  WS-PE-PROVINCE                PIC X(02).                      
024400                                                                          
024500    PROCEDURE DIVISION.                                                   
024600    DECLARATIVES.                                                         
024700    PLAN-FILE-HANDLER SECTION.                                            
024800        USE AFTER ERROR PROCEDURE ON PLAN-FILE.                           
024900    PLAN-FILE-ERROR.                                                      
025000        DISPLAY 'RETPROJ -- PLAN-FILE I/O ERROR, STATUS '                 
025100                FS-PLAN-FILE                                              
025200        STOP RUN.                                                         
025300                                                                          
025400    OUTPUT-FILE-HANDLER SECTION.                                          
025500        USE AFTER ERROR PROCEDURE ON PROJECTION-FILE                      
025600                                   SUMMARY-FILE                           
025700                                   MESSAGES-FILE.                         
025800    OUTPUT-FILE-ERROR.                                                    
025900        DISPLAY 'RETPROJ -- OUTPUT FILE I/O ERROR'                        
026000        DISPLAY 'PROJECTION STATUS ' FS-PROJECTION-FILE                   
026100        DISPLAY 'SUMMARY    STATUS ' FS-SUMMARY-FILE                      
026200        DISPLAY 'MESSAGES   STATUS ' FS-MESSAGES-FILE                     
026300        STOP RUN.                                                         
026400    END DECLARATIVES.                                                     
026500                                                                          
026600    MAIN-PARAGRAPH.                                                       
026700        PERFORM 100000-BEGIN-OPEN-FILES                                   
026800           THRU 100000-END-OPEN-FILES                                     
026900                                                                          
027000        PERFORM 200000-BEGIN-PROCESS-PLAN                                 
027100           THRU 200000-END-PROCESS-PLAN                                   
027200          UNTIL EOF-PLAN-FILE                                             
027300                                                                          
027400        PERFORM 990000-BEGIN-CLOSE-FILES                                  
027500           THRU 990000-END-CLOSE-FILES                                    
027600                                                                          
027700        STOP RUN.                                                         
027800                                                                          
027900    100000-BEGIN-OPEN-FILES.                                              
028000        OPEN INPUT  PLAN-FILE                                             
028100        OPEN OUTPUT PROJECTION-FILE                                       
028200        OPEN OUTPUT SUMMARY-FILE                                          
028300        OPEN EXTEND MESSAGES-FILE                                         
028400                                                                          
028500        IF FS-MESSAGES-FILE IS EQUAL TO 35                                
028600            OPEN OUTPUT MESSAGES-FILE                                     
028700        END-IF                                                            
028800                                                                          
028900        PERFORM 190000-BEGIN-READ-PLAN                                    
029000           THRU 190000-END-READ-PLAN.                                     
029100    100000-END-OPEN-FILES.                                                
029200        EXIT.                                                             
029300                                                                          
029400    190000-BEGIN-READ-PLAN.                                               
029500        READ PLAN-FILE RECORD                                             
029600          AT END                                                          
029700             SET EOF-PLAN-FILE       TO TRUE                              
029800        END-READ.                                                         
029900    190000-END-READ-PLAN.                                                 
030000        EXIT.                                                             
030100                                                                          
030200    200000-BEGIN-PROCESS-PLAN.                                            
030300        ADD  CTE-01                 TO WS-PLANS-PROCESSED                 
030400                                                                          
030500        MOVE PI-PLAN-ID              TO WS-PE-PLAN-ID                     
030600        MOVE PI-CURRENT-AGE          TO WS-PE-CURRENT-AGE                 
030700        MOVE PI-RETIREMENT-AGE       TO WS-PE-RETIRE-AGE                  
030800        MOVE PI-PROVINCE-CODE        TO WS-PE-PROVINCE                    
030900        DISPLAY 'RETPROJ -- PLAN ' WS-PE-PLAN-ID                          
031000                ' AGE '  WS-PE-CURRENT-AGE                                
031100                ' RET '  WS-PE-RETIRE-AGE                                 
031200                ' PROV ' WS-PE-PROVINCE                                   
031300                                                                          
031400        PERFORM 210000-BEGIN-COMP-TIMELINE                                
031500           THRU 210000-END-COMP-TIMELINE                                  
031600                                                                          
031700        PERFORM 220000-BEGIN-INIT-PLAN                                    
031800           THRU 220000-END-INIT-PLAN                                      
031900                                                                          
032000        PERFORM 230000-BEGIN-COMP-CPP-ONCE                                
032100           THRU 230000-END-COMP-CPP-ONCE                                  
032200                                                                          
032300        PERFORM 300000-BEGIN-PROJECT-YEAR                                 
032400           THRU 300000-END-PROJECT-YEAR                                   
032500          VARYING WS-YEAR FROM ZERO BY CTE-01                             
032600            UNTIL WS-YEAR IS GREATER THAN WS-TOTAL-YEARS                  
032700                                                                          
032800        PERFORM 900000-BEGIN-EMIT-SUMMARY                                 
032900           THRU 900000-END-EMIT-SUMMARY                                   
033000                                                                          
033100        PERFORM 190000-BEGIN-READ-PLAN                                    
033200           THRU 190000-END-READ-PLAN.                                     
033300    200000-END-PROCESS-PLAN.                                              
033400        EXIT.                                                             
033500                                                                          
033600*    BATCH FLOW STEP 1 -- TIMELINE.                                       
033700    210000-BEGIN-COMP-TIMELINE.                                           
033800        COMPUTE WS-YEARS-TO-RETIRE ROUNDED =                              
033900                PI-RETIREMENT-AGE - PI-CURRENT-AGE                        
034000        IF WS-YEARS-TO-RETIRE IS LESS THAN ZERO                           
034100            MOVE ZERO                TO WS-YEARS-TO-RETIRE                
034200        END-IF                                                            
034300                                                                          
034400        COMPUTE WS-TOTAL-YEARS ROUNDED =                                  
034500                PI-LIFE-EXPECTANCY - PI-CURRENT-AGE                       
034600        IF WS-TOTAL-YEARS IS LESS THAN ZERO                               
034700            MOVE ZERO                TO WS-TOTAL-YEARS                    
034800        END-IF                                                            
034900                                                                          
035000        COMPUTE WS-RETIRE-DURATION ROUNDED =                              
035100                WS-TOTAL-YEARS - WS-YEARS-TO-RETIRE.                      
035200    210000-END-COMP-TIMELINE.                                             
035300        EXIT.                                                             
035400                                                                          
035500*    BATCH FLOW STEP 2 -- STARTING BALANCES.                              
035600    220000-BEGIN-INIT-PLAN.                                               
035700        MOVE PI-RRSP-BALANCE         TO WS-BAL-RRSP                       
035800        MOVE PI-TFSA-BALANCE         TO WS-BAL-TFSA                       
035900        MOVE PI-NONREG-BALANCE       TO WS-BAL-NONREG                     
036000        MOVE PI-RRSP-RETURN          TO WS-RRSP-RETURN                    
036100        MOVE PI-TFSA-RETURN          TO WS-TFSA-RETURN                    
036200        MOVE PI-NONREG-RETURN        TO WS-NONREG-RETURN                  
036300        MOVE ZERO                    TO WS-TOTAL-CONTRIB                  
036400                                        WS-WARNING-COUNT.                 
036500    220000-END-INIT-PLAN.                                                 
036600        EXIT.                                                             
036700                                                                          
036800*    BATCH FLOW STEP 3 -- CPP ADJUSTED ONCE (RULE 2).                     
036900    230000-BEGIN-COMP-CPP-ONCE.                                           
037000        MOVE ZERO                    TO WS-ADJ-CPP-ANNUAL                 
037100        IF PI-CPP-MONTHLY IS GREATER THAN ZERO                            
037200            SET LK-FUNC-CPP-ADJUST   TO TRUE                              
037300            MOVE PI-CPP-MONTHLY      TO LK-CPP-BASE-MONTHLY               
037400            MOVE PI-CPP-START-AGE    TO LK-CPP-START-AGE                  
037500            CALL 'CANRULES' USING LK-CANRULES-PARMS                       
037600            IF LK-RTN-OK                                                  
037700                MOVE LK-CPP-ADJ-ANNUAL   TO WS-ADJ-CPP-ANNUAL             
037800            ELSE                                                          
037900                MOVE PI-PLAN-ID          TO MF-PLAN-ID                    
038000                MOVE 'INVALID CPP START AGE -- CPP SET TO ZERO'           
038100                                         TO MF-MESSAGE-TEXT               
038200                WRITE MF-MESSAGE-RECORD                                   
038300            END-IF                                                        
038400        END-IF.                                                           
038500    230000-END-COMP-CPP-ONCE.                                             
038600        EXIT.                                                             
038700                                                                          
038800*    BATCH FLOW STEP 4 -- ONE PROJECTION YEAR.                            
038900    300000-BEGIN-PROJECT-YEAR.                                            
039000        COMPUTE WS-AGE = PI-CURRENT-AGE + WS-YEAR                         
039100                                                                          
039200        IF WS-AGE IS LESS THAN PI-RETIREMENT-AGE                          
039300            PERFORM 310000-BEGIN-ACCUMULATION-YEAR                        
039400               THRU 310000-END-ACCUMULATION-YEAR                          
039500        ELSE                                                              
039600            PERFORM 320000-BEGIN-RETIREMENT-YEAR                          
039700               THRU 320000-END-RETIREMENT-YEAR                            
039800        END-IF                                                            
039900                                                                          
040000        PERFORM 390000-BEGIN-WRITE-PROJECTION                             
040100           THRU 390000-END-WRITE-PROJECTION.                              
040200    300000-END-PROJECT-YEAR.                                              
040300        EXIT.                                                             
040400                                                                          
040500    310000-BEGIN-ACCUMULATION-YEAR.                                       
040600        MOVE ZERO                    TO WS-RRIF-WDRL WS-CPP-INCOME        
040700                                        WS-OAS-INCOME                     
040800                                        WS-PENSION-INCOME                 
040900                                        WS-GROSS-INCOME                   
041000                                        WS-OTHER-WDRL WS-TAXES            
041100        MOVE ZERO                    TO WS-NET-INCOME                     
041200                                                                          
041300        COMPUTE WS-DRAW-FROM-ACCT ROUNDED =                               
041400                PI-MONTHLY-CONTRIB * 12                                   
041500        ADD  WS-DRAW-FROM-ACCT       TO WS-TOTAL-CONTRIB                  
041600                                                                          
041700        COMPUTE WS-BAL-RRSP ROUNDED =                                     
041800                WS-BAL-RRSP + (WS-DRAW-FROM-ACCT * .70)                   
041900        COMPUTE WS-BAL-TFSA ROUNDED =                                     
042000                WS-BAL-TFSA + (WS-DRAW-FROM-ACCT * .30)                   
042100                                                                          
042200        COMPUTE WS-BAL-RRSP ROUNDED =                                     
042300                WS-BAL-RRSP * (1 + WS-RRSP-RETURN)                        
042400        COMPUTE WS-BAL-TFSA ROUNDED =                                     
042500                WS-BAL-TFSA * (1 + WS-TFSA-RETURN)                        
042600        COMPUTE WS-BAL-NONREG ROUNDED =                                   
042700                WS-BAL-NONREG * (1 + WS-NONREG-RETURN).                   
042800    310000-END-ACCUMULATION-YEAR.                                         
042900        EXIT.                                                             
043000                                                                          
043100    320000-BEGIN-RETIREMENT-YEAR.                                         
043200        MOVE ZERO                    TO WS-RRIF-WDRL                      
043300                                        WS-EXTRA-RRSP-WDRL                
043400                                        WS-CPP-INCOME                     
043500                                        WS-OAS-INCOME                     
043600                                        WS-PENSION-INCOME                 
043700                                        WS-GROSS-INCOME                   
043800                                        WS-OTHER-WDRL                     
043900                                        WS-TAXABLE-INCOME WS-TAXES        
044000                                                                          
044100        PERFORM 321000-BEGIN-RRIF-MIN-WDRL                                
044200           THRU 321000-END-RRIF-MIN-WDRL                                  
044300                                                                          
044400        IF PI-CPP-START-AGE IS LESS THAN OR EQUAL TO WS-AGE               
044500            MOVE WS-ADJ-CPP-ANNUAL   TO WS-CPP-INCOME                     
044600        END-IF                                                            
044700                                                                          
044800        PERFORM 322000-BEGIN-PENSION-INCOME                               
044900           THRU 322000-END-PENSION-INCOME                                 
045000                                                                          
045100        PERFORM 323000-BEGIN-OAS-INCOME                                   
045200           THRU 323000-END-OAS-INCOME                                     
045300                                                                          
045400        PERFORM 324000-BEGIN-GROSS-INCOME                                 
045500           THRU 324000-END-GROSS-INCOME                                   
045600                                                                          
045700        PERFORM 325000-BEGIN-SPEND-DRAWDOWN                               
045800           THRU 325000-END-SPEND-DRAWDOWN                                 
045900                                                                          
046000        PERFORM 326000-BEGIN-COMPUTE-TAXES                                
046100           THRU 326000-END-COMPUTE-TAXES                                  
046200                                                                          
046300        PERFORM 327000-BEGIN-TAX-DRAWDOWN                                 
046400           THRU 327000-END-TAX-DRAWDOWN                                   
046500                                                                          
046600        PERFORM 328000-BEGIN-NET-INCOME                                   
046700           THRU 328000-END-NET-INCOME                                     
046800                                                                          
046900        PERFORM 329000-BEGIN-GROWTH-SALES                                 
047000           THRU 329000-END-GROWTH-SALES.                                  
047100    320000-END-RETIREMENT-YEAR.                                           
047200        EXIT.                                                             
047300                                                                          
047400*    RULE 1 -- RRIF MINIMUM WITHDRAWAL.                                   
047500    321000-BEGIN-RRIF-MIN-WDRL.                                           
047600        IF WS-AGE IS LESS THAN CTE-AGE-72                                 
047700            GO TO 321000-END-RRIF-MIN-WDRL                                
047800        END-IF                                                            
047900                                                                          
048000        IF WS-AGE IS GREATER THAN OR EQUAL TO CTE-AGE-100                 
048100            MOVE WS-BAL-RRSP         TO WS-RRIF-WDRL                      
048200            MOVE ZERO                TO WS-BAL-RRSP                       
048300            GO TO 321000-END-RRIF-MIN-WDRL                                
048400        END-IF                                                            
048500                                                                          
048600        MOVE WS-AGE                  TO WS-RRIF-WDRL-AGE                  
048700        IF PI-SPOUSE-PRESENT                                              
048800            COMPUTE WS-SPOUSE-ATTAINED-AGE =                              
048900                    PI-SPOUSE-AGE + WS-YEAR                               
049000            IF WS-SPOUSE-ATTAINED-AGE IS LESS THAN                        
049100                    WS-RRIF-WDRL-AGE                                      
049200                MOVE WS-SPOUSE-ATTAINED-AGE  TO WS-RRIF-WDRL-AGE          
049300            END-IF                                                        
049400        END-IF                                                            
049500                                                                          
049600        SET LK-FUNC-RRIF-FACTOR      TO TRUE                              
049700        MOVE WS-RRIF-WDRL-AGE        TO LK-AGE                            
049800        CALL 'CANRULES' USING LK-CANRULES-PARMS                           
049900        IF LK-RTN-INVALID                                                 
050000            MOVE PI-PLAN-ID          TO MF-PLAN-ID                        
050100            MOVE 'RRIF FACTOR AGE OUT OF RANGE -- SKIPPED'                
050200                                     TO MF-MESSAGE-TEXT                   
050300            WRITE MF-MESSAGE-RECORD                                       
050400            GO TO 321000-END-RRIF-MIN-WDRL                                
050500        END-IF                                                            
050600                                                                          
050700        COMPUTE WS-RRIF-WDRL ROUNDED =                                    
050800                WS-BAL-RRSP * LK-RRIF-FACTOR                              
050900        SUBTRACT WS-RRIF-WDRL        FROM WS-BAL-RRSP.                    
051000    321000-END-RRIF-MIN-WDRL.                                             
051100        EXIT.                                                             
051200                                                                          
051300*    RULE 3 -- PENSION INCOME.                                            
051400    322000-BEGIN-PENSION-INCOME.                                          
051500        MOVE ZERO                    TO WS-PENSION-INCOME                 
051600        IF PI-PENSION-COUNT IS EQUAL TO ZERO                              
051700            GO TO 322000-END-PENSION-INCOME                               
051800        END-IF                                                            
051900                                                                          
052000        PERFORM 322100-BEGIN-ONE-PENSION                                  
052100           THRU 322100-END-ONE-PENSION                                    
052200          VARYING IDX-WS-PENSION FROM CTE-01 BY CTE-01                    
052300            UNTIL IDX-WS-PENSION IS GREATER THAN PI-PENSION-COUNT.        
052400    322000-END-PENSION-INCOME.                                            
052500        EXIT.                                                             
052600                                                                          
052700    322100-BEGIN-ONE-PENSION.                                             
052800        COMPUTE WS-PENSION-YEAR =                                         
052900                PI-PEN-START-YEAR (IDX-WS-PENSION) + WS-YEAR              
053000                                                                          
053100        IF WS-PENSION-YEAR IS LESS THAN                                   
053200                PI-PEN-START-YEAR (IDX-WS-PENSION)                        
053300            GO TO 322100-END-ONE-PENSION                                  
053400        END-IF                                                            
053500        IF PI-PEN-END-YEAR (IDX-WS-PENSION) IS GREATER THAN ZERO          
053600           AND WS-PENSION-YEAR IS GREATER THAN                            
053700                PI-PEN-END-YEAR (IDX-WS-PENSION)                          
053800            GO TO 322100-END-ONE-PENSION                                  
053900        END-IF                                                            
054000                                                                          
054100        COMPUTE WS-ANNUAL-PENSION ROUNDED =                               
054200            PI-PEN-MONTHLY (IDX-WS-PENSION) *                             
054300            (1 + PI-PEN-INDEX-RATE (IDX-WS-PENSION)) **                   
054400            (WS-PENSION-YEAR - PI-PEN-START-YEAR (IDX-WS-PENSION))        
054500            * 12                                                          
054600                                                                          
054700        ADD  WS-ANNUAL-PENSION       TO WS-PENSION-INCOME.                
054800    322100-END-ONE-PENSION.                                               
054900        EXIT.                                                             
055000                                                                          
055100*    RULE 4 -- OAS AND CLAWBACK.                                          
055200    323000-BEGIN-OAS-INCOME.                                              
055300        MOVE ZERO                    TO WS-OAS-INCOME                     
055400        IF WS-AGE IS LESS THAN PI-OAS-START-AGE                           
055500            GO TO 323000-END-OAS-INCOME                                   
055600        END-IF                                                            
055700                                                                          
055800        SET LK-FUNC-OAS-CLAWBACK     TO TRUE                              
055900        MOVE WS-AGE                  TO LK-AGE                            
056000        COMPUTE LK-ESTIMATED-INCOME =                                     
056100                WS-RRIF-WDRL + WS-CPP-INCOME + WS-PENSION-INCOME          
056200        CALL 'CANRULES' USING LK-CANRULES-PARMS                           
056300        MOVE LK-OAS-INCOME           TO WS-OAS-INCOME.                    
056400    323000-END-OAS-INCOME.                                                
056500        EXIT.                                                             
056600                                                                          
056700*    RULE 5 -- GROSS INCOME.                                              
056800    324000-BEGIN-GROSS-INCOME.                                            
056900        COMPUTE WS-GROSS-INCOME =                                         
057000                WS-RRIF-WDRL + WS-CPP-INCOME + WS-OAS-INCOME              
057100                              + WS-PENSION-INCOME.                        
057200    324000-END-GROSS-INCOME.                                              
057300        EXIT.                                                             
057400                                                                          
057500*    RULE 6 -- SPENDING SHORTFALL DRAWDOWN.                               
057600    325000-BEGIN-SPEND-DRAWDOWN.                                          
057700        MOVE ZERO                    TO WS-OTHER-WDRL                     
057800        IF WS-GROSS-INCOME IS GREATER THAN OR EQUAL TO                    
057900                PI-ANNUAL-SPENDING                                        
058000            GO TO 325000-END-SPEND-DRAWDOWN                               
058100        END-IF                                                            
058200                                                                          
058300        COMPUTE WS-SHORTFALL =                                            
058400                PI-ANNUAL-SPENDING - WS-GROSS-INCOME                      
058500                                                                          
058600        IF WS-SHORTFALL IS GREATER THAN ZERO AND                          
058700                WS-BAL-TFSA IS GREATER THAN ZERO                          
058800            IF WS-SHORTFALL IS LESS THAN OR EQUAL TO WS-BAL-TFSA          
058900                MOVE WS-SHORTFALL     TO WS-DRAW-FROM-ACCT                
059000            ELSE                                                          
059100                MOVE WS-BAL-TFSA      TO WS-DRAW-FROM-ACCT                
059200            END-IF                                                        
059300            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-BAL-TFSA                
059400            ADD      WS-DRAW-FROM-ACCT    TO   WS-OTHER-WDRL              
059500            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-SHORTFALL               
059600        END-IF                                                            
059700                                                                          
059800        IF WS-SHORTFALL IS GREATER THAN ZERO AND                          
059900                WS-BAL-NONREG IS GREATER THAN ZERO                        
060000            IF WS-SHORTFALL IS LESS THAN OR EQUAL TO WS-BAL-NONREG        
060100                MOVE WS-SHORTFALL     TO WS-DRAW-FROM-ACCT                
060200            ELSE                                                          
060300                MOVE WS-BAL-NONREG    TO WS-DRAW-FROM-ACCT                
060400            END-IF                                                        
060500            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-BAL-NONREG              
060600            ADD      WS-DRAW-FROM-ACCT    TO   WS-OTHER-WDRL              
060700            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-SHORTFALL               
060800        END-IF                                                            
060900                                                                          
061000        IF WS-SHORTFALL IS GREATER THAN ZERO AND                          
061100                WS-BAL-RRSP IS GREATER THAN ZERO                          
061200            IF WS-SHORTFALL IS LESS THAN OR EQUAL TO WS-BAL-RRSP          
061300                MOVE WS-SHORTFALL     TO WS-DRAW-FROM-ACCT                
061400            ELSE                                                          
061500                MOVE WS-BAL-RRSP      TO WS-DRAW-FROM-ACCT                
061600            END-IF                                                        
061700            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-BAL-RRSP                
061800            ADD      WS-DRAW-FROM-ACCT    TO   WS-OTHER-WDRL              
061900            ADD      WS-DRAW-FROM-ACCT    TO   WS-EXTRA-RRSP-WDRL         
062000            ADD      WS-DRAW-FROM-ACCT    TO   WS-RRIF-WDRL               
062100            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-SHORTFALL               
062200        END-IF                                                            
062300                                                                          
062400        IF WS-SHORTFALL IS GREATER THAN CTE-SHORTFALL-TOLERANCE           
062500            MOVE PI-PLAN-ID           TO MF-PLAN-ID                       
062600            MOVE WS-YEAR              TO WS-WL-YEAR                       
062700            MOVE WS-AGE               TO WS-WL-AGE                        
062800            MOVE WS-SHORTFALL         TO WS-WL-AMOUNT                     
062900            MOVE WS-WARNING-LINE      TO MF-MESSAGE-TEXT                  
063000            WRITE MF-MESSAGE-RECORD                                       
063100            ADD  CTE-01               TO WS-WARNING-COUNT                 
063200        END-IF.                                                           
063300    325000-END-SPEND-DRAWDOWN.                                            
063400        EXIT.                                                             
063500                                                                          
063600*    RULE 7 -- TAXES.                                                     
063700    326000-BEGIN-COMPUTE-TAXES.                                           
063800        COMPUTE WS-TAXABLE-INCOME =                                       
063900                WS-GROSS-INCOME + WS-EXTRA-RRSP-WDRL                      
064000        IF WS-TAXABLE-INCOME IS LESS THAN OR EQUAL TO ZERO                
064100            MOVE ZERO                 TO WS-TAXES                         
064200            GO TO 326000-END-COMPUTE-TAXES                                
064300        END-IF                                                            
064400                                                                          
064500        IF PI-TAX-MODE-SIMPLIFIED                                         
064600            COMPUTE WS-TAXES ROUNDED =                                    
064700                    WS-TAXABLE-INCOME * CTE-SIMPLIFIED-TAX-RATE           
064800        ELSE                                                              
064900            MOVE WS-TAXABLE-INCOME    TO LK-TAXABLE-INCOME                
065000            MOVE PI-PROVINCE-CODE     TO LK-PROVINCE-CODE-TX              
065100            CALL 'TAXCALC' USING LK-TAXABLE-INCOME                        
065200                                 LK-PROVINCE-CODE-TX                      
065300                                 TR-TAX-RESULT                            
065400            MOVE TR-TOTAL-TAX         TO WS-TAXES                         
065500        END-IF.                                                           
065600    326000-END-COMPUTE-TAXES.                                             
065700        EXIT.                                                             
065800                                                                          
065900*    RULE 8 -- TAX DRAWDOWN.                                              
066000    327000-BEGIN-TAX-DRAWDOWN.                                            
066100        IF WS-TAXES IS LESS THAN OR EQUAL TO ZERO                         
066200            GO TO 327000-END-TAX-DRAWDOWN                                 
066300        END-IF                                                            
066400                                                                          
066500        IF WS-BAL-TFSA IS GREATER THAN ZERO                               
066600            IF WS-TAXES IS LESS THAN OR EQUAL TO WS-BAL-TFSA              
066700                MOVE WS-TAXES         TO WS-DRAW-FROM-ACCT                
066800            ELSE                                                          
066900                MOVE WS-BAL-TFSA      TO WS-DRAW-FROM-ACCT                
067000            END-IF                                                        
067100            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-BAL-TFSA                
067200            ADD      WS-DRAW-FROM-ACCT    TO   WS-OTHER-WDRL              
067300            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-TAXES                   
067400        END-IF                                                            
067500                                                                          
067600        IF WS-TAXES IS GREATER THAN ZERO AND                              
067700                WS-BAL-NONREG IS GREATER THAN ZERO                        
067800            IF WS-TAXES IS LESS THAN OR EQUAL TO WS-BAL-NONREG            
067900                MOVE WS-TAXES         TO WS-DRAW-FROM-ACCT                
068000            ELSE                                                          
068100                MOVE WS-BAL-NONREG    TO WS-DRAW-FROM-ACCT                
068200            END-IF                                                        
068300            SUBTRACT WS-DRAW-FROM-ACCT    FROM WS-BAL-NONREG              
068400            ADD      WS-DRAW-FROM-ACCT    TO   WS-OTHER-WDRL              
068500        END-IF.                                                           
068600    327000-END-TAX-DRAWDOWN.                                              
068700        EXIT.                                                             
068800                                                                          
068900*    RULE 9 -- NET INCOME.  TAXES AND OTHER-WITHDRAWALS ARE               
069000*    ALREADY CURRENT FROM RULES 7 AND 8 ABOVE.                            
069100    328000-BEGIN-NET-INCOME.                                              
069200        COMPUTE WS-NET-INCOME =                                           
069300                WS-GROSS-INCOME + WS-OTHER-WDRL - WS-TAXES.               
069400    328000-END-NET-INCOME.                                                
069500        EXIT.                                                             
069600                                                                          
069700*    RULE 10 -- GROWTH THEN PROPERTY SALES.                               
069800    329000-BEGIN-GROWTH-SALES.                                            
069900        COMPUTE WS-BAL-RRSP ROUNDED =                                     
070000                WS-BAL-RRSP * (1 + WS-RRSP-RETURN)                        
070100        COMPUTE WS-BAL-TFSA ROUNDED =                                     
070200                WS-BAL-TFSA * (1 + WS-TFSA-RETURN)                        
070300        COMPUTE WS-BAL-NONREG ROUNDED =                                   
070400                WS-BAL-NONREG * (1 + WS-NONREG-RETURN)                    
070500                                                                          
070600        IF PI-PROPERTY-COUNT IS EQUAL TO ZERO                             
070700            GO TO 329000-END-GROWTH-SALES                                 
070800        END-IF                                                            
070900                                                                          
071000        PERFORM 329100-BEGIN-ONE-PROPERTY                                 
071100           THRU 329100-END-ONE-PROPERTY                                   
071200          VARYING IDX-WS-PROPERTY FROM CTE-01 BY CTE-01                   
071300            UNTIL IDX-WS-PROPERTY IS GREATER THAN                         
071400                                        PI-PROPERTY-COUNT.                
071500    329000-END-GROWTH-SALES.                                              
071600        EXIT.                                                             
071700                                                                          
071800    329100-BEGIN-ONE-PROPERTY.                                            
071900        IF PI-PROP-SALE-AGE (IDX-WS-PROPERTY) IS EQUAL TO ZERO            
072000            GO TO 329100-END-ONE-PROPERTY                                 
072100        END-IF                                                            
072200        IF PI-PROP-SALE-AGE (IDX-WS-PROPERTY) IS NOT EQUAL                
072300                                        TO WS-AGE                         
072400            GO TO 329100-END-ONE-PROPERTY                                 
072500        END-IF                                                            
072600                                                                          
072700        COMPUTE WS-SALE-VALUE ROUNDED =                                   
072800            PI-PROP-VALUE (IDX-WS-PROPERTY) *                             
072900            (1 + PI-PROP-RETURN (IDX-WS-PROPERTY)) ** WS-YEAR             
073000                                                                          
073100        ADD  WS-SALE-VALUE           TO WS-BAL-NONREG                     
073200                                                                          
073300        MOVE PI-PLAN-ID              TO MF-PLAN-ID                        
073400        MOVE PI-PROP-TYPE (IDX-WS-PROPERTY)  TO WS-PS-TYPE                
073500        MOVE WS-AGE                  TO WS-PS-AGE                         
073600        MOVE WS-SALE-VALUE           TO WS-PS-VALUE                       
073700        MOVE WS-PROPERTY-SALE-LINE   TO MF-MESSAGE-TEXT                   
073800        WRITE MF-MESSAGE-RECORD.                                          
073900    329100-END-ONE-PROPERTY.                                              
074000        EXIT.                                                             
074100                                                                          
074200    390000-BEGIN-WRITE-PROJECTION.                                        
074300        MOVE PI-PLAN-ID              TO PR-PLAN-ID                        
074400        MOVE WS-YEAR                 TO PR-YEAR                           
074500        MOVE WS-AGE                  TO PR-AGE                            
074600        MOVE WS-BAL-RRSP             TO PR-RRSP-BAL                       
074700        MOVE WS-BAL-TFSA             TO PR-TFSA-BAL                       
074800        MOVE WS-BAL-NONREG           TO PR-NONREG-BAL                     
074900        COMPUTE PR-TOTAL-BAL =                                            
075000                WS-BAL-RRSP + WS-BAL-TFSA + WS-BAL-NONREG                 
075100        MOVE WS-RRIF-WDRL            TO PR-RRIF-WDRL                      
075200        MOVE WS-CPP-INCOME           TO PR-CPP                            
075300        MOVE WS-OAS-INCOME           TO PR-OAS                            
075400        MOVE WS-OTHER-WDRL           TO PR-OTHER-WDRL                     
075500        MOVE WS-GROSS-INCOME         TO PR-GROSS-INC                      
075600        MOVE WS-TAXES                TO PR-TAXES                          
075700        MOVE WS-NET-INCOME           TO PR-NET-INC                        
075800        MOVE PI-ANNUAL-SPENDING      TO PR-SPENDING                       
075900                                                                          
076000        WRITE PR-PROJECTION-RECORD.                                       
076100    390000-END-WRITE-PROJECTION.                                          
076200        EXIT.                                                             
076300                                                                          
076400*    BATCH FLOW STEP 5 -- SUMMARY AND RECOMMENDATIONS (RULE 11).          
076500    900000-BEGIN-EMIT-SUMMARY.                                            
076600        MOVE PI-PLAN-ID              TO SM-PLAN-ID                        
076700        MOVE WS-YEARS-TO-RETIRE      TO SM-YEARS-TO-RETIRE                
076800        MOVE WS-RETIRE-DURATION      TO SM-RETIRE-DURATION                
076900        MOVE WS-TOTAL-YEARS          TO SM-TOTAL-YEARS                    
077000        MOVE WS-TOTAL-CONTRIB        TO SM-TOTAL-CONTRIB                  
077100        COMPUTE SM-FINAL-BALANCE =                                        
077200                WS-BAL-RRSP + WS-BAL-TFSA + WS-BAL-NONREG                 
077300        MOVE WS-WARNING-COUNT        TO SM-WARNING-COUNT                  
077400        IF SM-FINAL-BALANCE IS GREATER THAN OR EQUAL TO ZERO AND          
077500                WS-WARNING-COUNT IS EQUAL TO ZERO                         
077600            SET SM-SUCCESS               TO TRUE                          
077700        ELSE                                                              
077800            SET SM-NOT-SUCCESS           TO TRUE                          
077900        END-IF                                                            
078000                                                                          
078100        WRITE SM-SUMMARY-RECORD                                           
078200                                                                          
078300        PERFORM 910000-BEGIN-BUILD-RECOMMENDATIONS                        
078400           THRU 910000-END-BUILD-RECOMMENDATIONS.                         
078500    900000-END-EMIT-SUMMARY.                                              
078600        EXIT.                                                             
078700                                                                          
078800    910000-BEGIN-BUILD-RECOMMENDATIONS.                                   
078900        MOVE PI-PLAN-ID              TO MF-PLAN-ID                        
079000        EVALUATE TRUE                                                     
079100            WHEN SM-FINAL-BALANCE IS LESS THAN ZERO                       
079200                MOVE 'WARNING -- PLAN RUNS OUT OF MONEY'                  
079300                                     TO MF-MESSAGE-TEXT                   
079400            WHEN SM-FINAL-BALANCE IS LESS THAN                            
079500                                     CTE-RECOMMEND-LOW-BAL                
079600                MOVE 'CAUTION -- VERY LOW FINAL BALANCE'                  
079700                                     TO MF-MESSAGE-TEXT                   
079800            WHEN SM-FINAL-BALANCE IS GREATER THAN                         
079900                                     CTE-RECOMMEND-STRONG-BAL             
080000                MOVE 'STRONG POSITION AT END OF PLAN'                     
080100                                     TO MF-MESSAGE-TEXT                   
080200            WHEN OTHER                                                    
080300                MOVE 'PLAN APPEARS SUSTAINABLE'                           
080400                                     TO MF-MESSAGE-TEXT                   
080500        END-EVALUATE                                                      
080600        WRITE MF-MESSAGE-RECORD                                           
080700                                                                          
080800        IF PI-CURRENT-AGE IS LESS THAN OR EQUAL TO 71                     
080900           AND PI-RETIREMENT-AGE IS LESS THAN OR EQUAL TO 71              
081000            MOVE PI-PLAN-ID          TO MF-PLAN-ID                        
081100            MOVE 'REMINDER -- CONVERT RRSP TO RRIF BY AGE 71'             
081200                                     TO MF-MESSAGE-TEXT                   
081300            WRITE MF-MESSAGE-RECORD                                       
081400        END-IF                                                            
081500                                                                          
081600        IF PI-CPP-START-AGE IS LESS THAN CTE-AGE-65                       
081700            MOVE PI-PLAN-ID          TO MF-PLAN-ID                        
081800            MOVE 'CAUTION -- EARLY CPP IS A PERMANENT REDUCTION'          
081900                                     TO MF-MESSAGE-TEXT                   
082000            WRITE MF-MESSAGE-RECORD                                       
082100        END-IF                                                            
082200        IF PI-CPP-START-AGE IS GREATER THAN CTE-AGE-65                    
082300            COMPUTE WS-CPP-EARLY-LATE-PCT ROUNDED =                       
082400                (PI-CPP-START-AGE - CTE-AGE-65) * 12 * .7                 
082500            MOVE PI-PLAN-ID          TO MF-PLAN-ID                        
082600            STRING 'NOTE -- DELAYED CPP INCREASES THE BENEFIT '           
082700                   WS-CPP-EARLY-LATE-PCT ' PERCENT'                       
082800                   DELIMITED BY SIZE INTO MF-MESSAGE-TEXT                 
082900            WRITE MF-MESSAGE-RECORD                                       
083000        END-IF.                                                           
083100    910000-END-BUILD-RECOMMENDATIONS.                                     
083200        EXIT.                                                             
083300                                                                          
083400    990000-BEGIN-CLOSE-FILES.                                             
083500        CLOSE PLAN-FILE                                                   
083600              PROJECTION-FILE                                             
083700              SUMMARY-FILE                                                
083800              MESSAGES-FILE                                               
083900                                                                          
084000        DISPLAY 'RETPROJ -- PLANS PROCESSED: ' WS-PLANS-PROCESSED.        
084100    990000-END-CLOSE-FILES.                                               
084200        EXIT.                                                             
084300                                                                          
084400    END PROGRAM RETPROJ.                                                  
