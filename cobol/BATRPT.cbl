000100*****************************************************************         
000200**  BATRPT                                                                
000300**  RETIREMENT PLANNING SYSTEM -- BATCH COLUMNAR REPORT BUILDER           
000400**  READS THE SCENARIO PLAN-INPUT FILE, THE YEARLY PROJECTION             
000500**  FILE AND THE PLAN SUMMARY FILE (ALL THREE WRITTEN BY THE              
000600**  EARLIER JCL STEPS) AND PRODUCES ONE 198-COLUMN PRINT LINE             
000700**  PER PROJECTION YEAR, CARRYING THE SCENARIO'S THIRTEEN INPUT           
000800**  VALUES AND ITS FINAL-BALANCE / SUCCESS-FLAG ONTO EVERY LINE           
000900**  FOR THE ANALYST.  LAST STEP IN THE BATCH STREAM.                      
001000**----------------------------------------------------------------        
001100**  MAINT LOG                                                             
001200**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001300**  830412  RGH  RP-0015  ORIGINAL PROGRAM -- SINGLE-PLAN REPORT,         
001400**                        NO CONTROL BREAK (BATCH MODE DID NOT            
001500**                        EXIST YET).                                     
001600**  911003  RGH  RP-0101  SCENARIO CONTROL BREAK ADDED FOR THE            
001700**                        NEW BATCH GENERATOR; PLAN-FILE AND              
001800**                        SUMMARY-FILE NOW READ ALONGSIDE THE             
001900**                        PROJECTION FILE INSTEAD OF JUST ONE.            
002000**  911118  RGH  RP-0107  LINE WIDTH PINNED AT 198 COLS PER THE           
002100**                        SHOP PRINT STANDARD FOR WIDE CHAIN-             
002200**                        PRINTER FORMS -- BALANCE COLUMNS                
002300**                        ROUNDED TO THE NEAREST DOLLAR AND               
002400**                        CAPPED SO THE LINE NEVER RUNS OVER.             
002500**  980910  LDM  RP-0239  ERROR LINE ADDED FOR A SCENARIO THAT            
002600**                        NEVER PRODUCED A SUMMARY RECORD (OUT-           
002700**                        OF-SYNC FILES OR AN ABENDED RETPROJ             
002800**                        STEP) -- WAS SILENTLY DROPPED BEFORE.           
002900**  990224  LDM  RP-0248  Y2K -- WARNING-COUNT AND PLAN-ID FIELDS         
003000**                        CONFIRMED FOUR-DIGIT-YEAR CLEAN (NONE OF        
003100**                        THIS PROGRAM'S FIELDS CARRY A YEAR).            
003200**  240115  SPT  RP-0513  TWO DECIMALS RESTORED ON THE INPUT-             
003300**                        PARAMETER COLUMNS SO THE RETURN-RATE            
003400**                        FIELDS NO LONGER PRINT AS ZERO.                 
003500*****************************************************************         
003600    IDENTIFICATION DIVISION.                                              
003700    PROGRAM-ID.  BATRPT.                                                  
003800    AUTHOR.      R G HALVORSEN.                                           
003900    INSTALLATION. CANADIAN RETIREMENT PLANNING SYSTEM.                    
004000    DATE-WRITTEN. 04/12/83.                                               
004100    DATE-COMPILED.                                                        
004200    SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.                       
004300                                                                          
004400    ENVIRONMENT DIVISION.                                                 
004500    CONFIGURATION SECTION.                                                
004600    SPECIAL-NAMES.                                                        
004700        C01 IS TOP-OF-FORM                                                
004800        CLASS DIGIT-CLASS IS '0' THRU '9'.                                
004900                                                                          
005000    INPUT-OUTPUT SECTION.                                                 
005100    FILE-CONTROL.                                                         
005200        SELECT PLAN-FILE       ASSIGN TO PLANIN                           
005300               ORGANIZATION IS LINE SEQUENTIAL                            
005400               FILE STATUS  IS FS-PLAN-FILE.                              
005500        SELECT PROJECTION-FILE ASSIGN TO PROJIN                           
005600               ORGANIZATION IS LINE SEQUENTIAL                            
005700               FILE STATUS  IS FS-PROJECTION-FILE.                        
005800        SELECT SUMMARY-FILE    ASSIGN TO SUMIN                            
005900               ORGANIZATION IS LINE SEQUENTIAL                            
006000               FILE STATUS  IS FS-SUMMARY-FILE.                           
006100        SELECT REPORT-FILE     ASSIGN TO RPTOUT                           
006200               ORGANIZATION IS LINE SEQUENTIAL                            
006300               FILE STATUS  IS FS-REPORT-FILE.                            
006400                                                                          
006500    DATA DIVISION.                                                        
006600    FILE SECTION.                                                         
006700    FD  PLAN-FILE.                                                        
006800        COPY PLANINP.                                                     
006900    FD  PROJECTION-FILE.                                                  
007000        COPY PROJREC.                                                     
007100    FD  SUMMARY-FILE.                                                     
007200        COPY SUMMREC.                                                     
007300    FD  REPORT-FILE.                                                      
007400    01  RL-REPORT-LINE                   PIC X(198).                      
007500                                                                          
007600    WORKING-STORAGE SECTION.                                              
007700*                                                                         
007800    78  CTE-01                            VALUE 01.                       
007900    78  CTE-LINE-WIDTH                    VALUE 198.                      
008000                                                                          
008100    01  WS-FILE-STATUS-FIELDS.                                            
008200        03  FS-PLAN-FILE                  PIC 9(02) VALUE ZEROES.         
008300        03  FS-PROJECTION-FILE            PIC 9(02) VALUE ZEROES.         
008400        03  FS-SUMMARY-FILE                PIC 9(02) VALUE ZEROES.        
008500        03  FS-REPORT-FILE                PIC 9(02) VALUE ZEROES.         
008600        03  FILLER                        PIC X(02).                      
008700                                                                          
008800    01  WS-SWITCHES.                                                      
008900        03  WS-EOF-PLAN-FILE              PIC X(01) VALUE 'N'.            
009000            88  EOF-PLAN-FILE                 VALUE 'Y'.                  
009100        03  WS-EOF-SUMMARY-FILE           PIC X(01) VALUE 'N'.            
009200            88  EOF-SUMMARY-FILE              VALUE 'Y'.                  
009300        03  WS-EOF-PROJECTION-FILE        PIC X(01) VALUE 'N'.            
009400            88  EOF-PROJECTION-FILE           VALUE 'Y'.                  
009500        03  WS-FIRST-BREAK-SWITCH         PIC X(01) VALUE 'Y'.            
009600            88  WS-FIRST-BREAK-PENDING        VALUE 'Y'.                  
009700        03  FILLER                        PIC X(02).                      
009800                                                                          
009900    01  WS-COUNTERS.                                                      
010000        03  WS-SCENARIOS-PROCESSED        PIC 9(05)   COMP.               
010100        03  WS-DETAIL-LINES-WRITTEN       PIC 9(07)   COMP.               
010200        03  WS-HOLD-PLAN-ID                PIC 9(05)   COMP.              
010300        03  WS-PARAM-SUB                  PIC 9(02)   COMP.               
010400        03  FILLER                        PIC X(02).                      
010500                                                                          
010600*    THE THIRTEEN INPUT VALUES HELD FOR THE SCENARIO CURRENTLY            
010700*    BEING REPORTED -- SAME FIELD ORDER AS BC-RANGE-FIELD IN              
010800*    BATCTL.CPY (SEE THE CTE-BC-FLD-XXX CONSTANTS).  FIELDS 10            
010900*    AND 11, THE REAL-ESTATE RANGES, ARE NEVER POPULATED HERE --          
011000*    SCNGEN DOES NOT CARRY THEM PAST THE CROSS-PRODUCT, SO THIS           
011100*    PROGRAM CANNOT REPORT THEM EITHER.  PRESERVED AS ZERO.               
011200    01  WS-HOLD-PARAM-TABLE.                                              
011300        03  WS-HOLD-PARAM-RAW OCCURS 13 TIMES                             
011400                                        PIC S9(9)V9(05)                   
011500                                        SIGN IS LEADING SEPARATE.         
011600        03  FILLER                        PIC X(02).                      
011700    01  WS-HOLD-PARAM-DUMP REDEFINES WS-HOLD-PARAM-TABLE.                 
011800        03  FILLER                     PIC X(15) OCCURS 13 TIMES.         
011900        03  FILLER                        PIC X(02).                      
012000                                                                          
012100    01  WS-HOLD-SUMMARY.                                                  
012200        03  WS-HOLD-SUCCESS-FLAG          PIC X(01).                      
012300        03  WS-HOLD-FINAL-BALANCE         PIC S9(10)V9(2)                 
012400                                        SIGN IS LEADING SEPARATE.         
012500        03  WS-HOLD-WARNING-COUNT         PIC 9(03).                      
012600        03  FILLER                        PIC X(05).                      
012700                                                                          
012800*    ONE SHARED PRINT-LINE WORK AREA -- REDEFINED FOUR WAYS SO            
012900*    HEADING, DETAIL, ERROR AND TOTAL LINES ALL LAND IN THE SAME          
013000*    198 BYTES BEFORE THE SINGLE MOVE TO RL-REPORT-LINE.  THIS IS         
013100*    THE SAME TRICK THE OLD RP-1 REPORT STEP USED WHEN IT STILL           
013200*    HAD JUST ONE LINE TYPE.                                              
013300    01  WS-PRINT-LINE-AREA                PIC X(198).                     
013400                                                                          
013500    01  WS-HEADING-VIEW REDEFINES WS-PRINT-LINE-AREA.                     
013600        03  FILLER                        PIC X(05) VALUE 'SCEN#'.        
013700        03  FILLER                        PIC X(65)                       
013800                  VALUE 'INPUT PARAMS 1-13, BC-RANGE-FIELD ORDER'.        
013900        03  FILLER                        PIC X(65) VALUE SPACES.         
014000        03  FILLER                        PIC X(03) VALUE 'YR'.           
014100        03  FILLER                        PIC X(03) VALUE 'AGE'.          
014200        03  FILLER                     PIC X(08) VALUE 'RRSPBAL'.         
014300        03  FILLER                     PIC X(08) VALUE 'TFSABAL'.         
014400        03  FILLER                     PIC X(08) VALUE 'NONREGB'.         
014500        03  FILLER                     PIC X(09) VALUE 'TOTALBAL'.        
014600        03  FILLER                        PIC X(06) VALUE 'GROSS'.        
014700        03  FILLER                        PIC X(06) VALUE 'TAXES'.        
014800        03  FILLER                        PIC X(01) VALUE 'F'.            
014900        03  FILLER                     PIC X(09) VALUE 'FINALBAL'.        
015000        03  FILLER                        PIC X(02) VALUE 'WC'.           
015100                                                                          
015200    01  WS-DETAIL-VIEW REDEFINES WS-PRINT-LINE-AREA.                      
015300        03  DET-SCENARIO-ID               PIC ZZZZ9.                      
015400        03  DET-PARAM-GRP OCCURS 13 TIMES.                                
015500            05  DET-PARAM-AMT             PIC Z(6)9.99.                   
015600        03  DET-YEAR                      PIC ZZ9.                        
015700        03  DET-AGE                       PIC ZZ9.                        
015800        03  DET-RRSP-BAL                  PIC -Z(6)9.                     
015900        03  DET-TFSA-BAL                  PIC -Z(6)9.                     
016000        03  DET-NONREG-BAL                PIC -Z(6)9.                     
016100        03  DET-TOTAL-BAL                 PIC -Z(7)9.                     
016200        03  DET-GROSS-INC                 PIC Z(5)9.                      
016300        03  DET-TAXES                     PIC Z(5)9.                      
016400        03  DET-SUCCESS-FLAG              PIC X(01).                      
016500        03  DET-FINAL-BAL                 PIC -Z(7)9.                     
016600        03  DET-WARN-CT                   PIC Z9.                         
016700                                                                          
016800    01  WS-ERROR-VIEW REDEFINES WS-PRINT-LINE-AREA.                       
016900        03  ERR-SCENARIO-ID               PIC ZZZZ9.                      
017000        03  FILLER                        PIC X(01) VALUE SPACE.          
017100        03  FILLER                     PIC X(06) VALUE 'ERROR '.          
017200        03  ERR-MESSAGE-TEXT              PIC X(186).                     
017300                                                                          
017400    01  WS-TOTAL-VIEW REDEFINES WS-PRINT-LINE-AREA.                       
017500        03  FILLER                        PIC X(20)                       
017600                           VALUE 'SCENARIOS PROCESSED '.                  
017700        03  TOT-SCENARIOS-EDIT             PIC ZZZZ9.                     
017800        03  FILLER                        PIC X(20)                       
017900                           VALUE '  DETAIL LINES WRTN '.                  
018000        03  TOT-DETAIL-LINES-EDIT          PIC ZZZZZZ9.                   
018100        03  FILLER                        PIC X(146) VALUE SPACES.        
018200                                                                          
018300    LINKAGE SECTION.                                                      
018400                                                                          
018500    PROCEDURE DIVISION.                                                   
018600    MAIN-PARAGRAPH.                                                       
018700        PERFORM 100000-BEGIN-OPEN-FILES                                   
018800           THRU 100000-END-OPEN-FILES                                     
018900                                                                          
019000        PERFORM 110000-BEGIN-WRITE-HEADER                                 
019100           THRU 110000-END-WRITE-HEADER                                   
019200                                                                          
019300        PERFORM 190000-BEGIN-READ-PLAN                                    
019400           THRU 190000-END-READ-PLAN                                      
019500        PERFORM 191000-BEGIN-READ-SUMMARY                                 
019600           THRU 191000-END-READ-SUMMARY                                   
019700        PERFORM 192000-BEGIN-READ-PROJECTION                              
019800           THRU 192000-END-READ-PROJECTION                                
019900                                                                          
020000        PERFORM 200000-BEGIN-EMIT-DETAIL                                  
020100           THRU 200000-END-EMIT-DETAIL                                    
020200          UNTIL EOF-PROJECTION-FILE                                       
020300                                                                          
020400*    ANYTHING STILL SITTING ON THE PLAN FILE AFTER THE LAST               
020500*    PROJECTION RECORD NEVER MADE IT THROUGH RETPROJ -- REPORT            
020600*    IT AS A FAILED SCENARIO RATHER THAN DROP IT SILENTLY.                
020700        PERFORM 250000-BEGIN-EMIT-ERROR-LINE                              
020800           THRU 250000-END-EMIT-ERROR-LINE                                
020900          UNTIL EOF-PLAN-FILE                                             
021000                                                                          
021100        PERFORM 900000-BEGIN-EMIT-TOTALS                                  
021200           THRU 900000-END-EMIT-TOTALS                                    
021300                                                                          
021400        PERFORM 990000-BEGIN-CLOSE-FILES                                  
021500           THRU 990000-END-CLOSE-FILES                                    
021600                                                                          
021700        STOP RUN.                                                         
021800                                                                          
021900    100000-BEGIN-OPEN-FILES.                                              
022000        OPEN INPUT  PLAN-FILE                                             
022100        OPEN INPUT  PROJECTION-FILE                                       
022200        OPEN INPUT  SUMMARY-FILE                                          
022300        OPEN OUTPUT REPORT-FILE                                           
022400                                                                          
022500        DISPLAY 'BATRPT -- PLAN       STATUS ' FS-PLAN-FILE               
022600        DISPLAY 'BATRPT -- PROJECTION STATUS ' FS-PROJECTION-FILE         
022700        DISPLAY 'BATRPT -- SUMMARY    STATUS ' FS-SUMMARY-FILE            
022800        DISPLAY 'BATRPT -- REPORT     STATUS ' FS-REPORT-FILE.            
022900    100000-END-OPEN-FILES.                                                
023000        EXIT.                                                             
023100                                                                          
023200    110000-BEGIN-WRITE-HEADER.                                            
023300        WRITE RL-REPORT-LINE FROM WS-HEADING-VIEW.                        
023400    110000-END-WRITE-HEADER.                                              
023500        EXIT.                                                             
023600                                                                          
023700    190000-BEGIN-READ-PLAN.                                               
023800        READ PLAN-FILE                                                    
023900            AT END                                                        
024000                SET EOF-PLAN-FILE      TO TRUE                            
024100        END-READ.                                                         
024200    190000-END-READ-PLAN.                                                 
024300        EXIT.                                                             
024400                                                                          
024500    191000-BEGIN-READ-SUMMARY.                                            
024600        READ SUMMARY-FILE                                                 
024700            AT END                                                        
024800                SET EOF-SUMMARY-FILE   TO TRUE                            
024900        END-READ.                                                         
025000    191000-END-READ-SUMMARY.                                              
025100        EXIT.                                                             
025200                                                                          
025300    192000-BEGIN-READ-PROJECTION.                                         
025400        READ PROJECTION-FILE                                              
025500            AT END                                                        
025600                SET EOF-PROJECTION-FILE TO TRUE                           
025700        END-READ.                                                         
025800    192000-END-READ-PROJECTION.                                           
025900        EXIT.                                                             
026000                                                                          
026100*    ONE PROJECTION RECORD BECOMES ONE REPORT LINE.  WHEN THE             
026200*    PLAN-ID CHANGES FROM THE ONE CURRENTLY HELD, THE NEW                 
026300*    SCENARIO'S INPUT VALUES AND SUMMARY FIGURES ARE PICKED UP            
026400*    FIRST (290000) BEFORE THE LINE ITSELF IS BUILT.                      
026500    200000-BEGIN-EMIT-DETAIL.                                             
026600        IF WS-FIRST-BREAK-PENDING                                         
026700           OR PR-PLAN-ID IS NOT EQUAL TO WS-HOLD-PLAN-ID                  
026800            PERFORM 290000-BEGIN-SCENARIO-BREAK                           
026900               THRU 290000-END-SCENARIO-BREAK                             
027000        END-IF                                                            
027100                                                                          
027200        MOVE SPACES                   TO WS-PRINT-LINE-AREA               
027300        MOVE WS-HOLD-PLAN-ID          TO DET-SCENARIO-ID                  
027400        PERFORM 210000-BEGIN-EDIT-PARAM                                   
027500           THRU 210000-END-EDIT-PARAM                                     
027600          VARYING WS-PARAM-SUB FROM CTE-01 BY CTE-01                      
027700            UNTIL WS-PARAM-SUB IS GREATER THAN 13                         
027800        MOVE PR-YEAR                  TO DET-YEAR                         
027900        MOVE PR-AGE                   TO DET-AGE                          
028000        MOVE PR-RRSP-BAL              TO DET-RRSP-BAL                     
028100        MOVE PR-TFSA-BAL              TO DET-TFSA-BAL                     
028200        MOVE PR-NONREG-BAL            TO DET-NONREG-BAL                   
028300        MOVE PR-TOTAL-BAL             TO DET-TOTAL-BAL                    
028400        MOVE PR-GROSS-INC             TO DET-GROSS-INC                    
028500        MOVE PR-TAXES                 TO DET-TAXES                        
028600        MOVE WS-HOLD-SUCCESS-FLAG     TO DET-SUCCESS-FLAG                 
028700        MOVE WS-HOLD-FINAL-BALANCE    TO DET-FINAL-BAL                    
028800        MOVE WS-HOLD-WARNING-COUNT    TO DET-WARN-CT                      
028900                                                                          
029000        WRITE RL-REPORT-LINE FROM WS-DETAIL-VIEW                          
029100        ADD CTE-01                    TO WS-DETAIL-LINES-WRITTEN          
029200                                                                          
029300        PERFORM 192000-BEGIN-READ-PROJECTION                              
029400           THRU 192000-END-READ-PROJECTION.                               
029500    200000-END-EMIT-DETAIL.                                               
029600        EXIT.                                                             
029700                                                                          
029800*    ONE PARAMETER SLOT'S EDIT -- OUT OF LINE SO 200000 CAN VARY          
029900*    WS-PARAM-SUB THE OLD WAY, NOT AS AN IN-LINE BLOCK.                   
030000    210000-BEGIN-EDIT-PARAM.                                              
030100        MOVE WS-HOLD-PARAM-RAW (WS-PARAM-SUB)                             
030200                              TO DET-PARAM-AMT (WS-PARAM-SUB).            
030300    210000-END-EDIT-PARAM.                                                
030400        EXIT.                                                             
030500                                                                          
030600*    LOAD THE NEW SCENARIO'S INPUT VALUES AND SUMMARY FIGURES.            
030700*    THE PLAN FILE AND SUMMARY FILE ARE EXPECTED TO STAY IN STEP          
030800*    WITH ONE ANOTHER (ONE RECORD PER SCENARIO, SAME ORDER) --            
030900*    IF THEY EVER DRIFT APART A WARNING GOES TO THE CONSOLE BUT           
031000*    THE RUN CONTINUES, THE SAME AS RETPROJ'S OWN FILE-STATUS             
031100*    DECLARATIVES DO FOR A BAD RECORD.                                    
031200    290000-BEGIN-SCENARIO-BREAK.                                          
031300        MOVE 'N'                      TO WS-FIRST-BREAK-SWITCH            
031400        MOVE PR-PLAN-ID               TO WS-HOLD-PLAN-ID                  
031500        ADD CTE-01                    TO WS-SCENARIOS-PROCESSED           
031600                                                                          
031700        MOVE PI-RETIREMENT-AGE        TO WS-HOLD-PARAM-RAW (1)            
031800        MOVE PI-RRSP-BALANCE          TO WS-HOLD-PARAM-RAW (2)            
031900        MOVE PI-TFSA-BALANCE          TO WS-HOLD-PARAM-RAW (3)            
032000        MOVE PI-NONREG-BALANCE        TO WS-HOLD-PARAM-RAW (4)            
032100        MOVE PI-ANNUAL-SPENDING       TO WS-HOLD-PARAM-RAW (5)            
032200        MOVE PI-MONTHLY-CONTRIB       TO WS-HOLD-PARAM-RAW (6)            
032300        MOVE PI-RRSP-RETURN           TO WS-HOLD-PARAM-RAW (7)            
032400        MOVE PI-TFSA-RETURN           TO WS-HOLD-PARAM-RAW (8)            
032500        MOVE PI-NONREG-RETURN         TO WS-HOLD-PARAM-RAW (9)            
032600        MOVE ZERO                     TO WS-HOLD-PARAM-RAW (10)           
032700        MOVE ZERO                     TO WS-HOLD-PARAM-RAW (11)           
032800        MOVE PI-CPP-START-AGE         TO WS-HOLD-PARAM-RAW (12)           
032900        MOVE PI-OAS-START-AGE         TO WS-HOLD-PARAM-RAW (13)           
033000                                                                          
033100        IF SM-PLAN-ID IS NOT EQUAL TO PI-PLAN-ID                          
033200            DISPLAY 'BATRPT -- SUMMARY OUT OF STEP AT PLAN '              
033300                     PI-PLAN-ID                                           
033400        END-IF                                                            
033500        MOVE SM-SUCCESS-FLAG          TO WS-HOLD-SUCCESS-FLAG             
033600        MOVE SM-FINAL-BALANCE         TO WS-HOLD-FINAL-BALANCE            
033700        MOVE SM-WARNING-COUNT         TO WS-HOLD-WARNING-COUNT            
033800                                                                          
033900        PERFORM 190000-BEGIN-READ-PLAN                                    
034000           THRU 190000-END-READ-PLAN                                      
034100        PERFORM 191000-BEGIN-READ-SUMMARY                                 
034200           THRU 191000-END-READ-SUMMARY.                                  
034300    290000-END-SCENARIO-BREAK.                                            
034400        EXIT.                                                             
034500                                                                          
034600*    A PLAN-FILE RECORD WITH NO MATCHING PROJECTION OUTPUT --             
034700*    WRITTEN ONCE THE PROJECTION FILE IS EXHAUSTED, SO ANY                
034800*    SCENARIO RETPROJ NEVER GOT TO STILL SHOWS UP ON THE REPORT.          
034900    250000-BEGIN-EMIT-ERROR-LINE.                                         
035000        ADD CTE-01                    TO WS-SCENARIOS-PROCESSED           
035100        MOVE SPACES                   TO WS-PRINT-LINE-AREA               
035200        MOVE PI-PLAN-ID               TO ERR-SCENARIO-ID                  
035300        MOVE 'SCENARIO NEVER REACHED THE PROJECTION FILE -- '             
035400                                      TO ERR-MESSAGE-TEXT                 
035500        WRITE RL-REPORT-LINE FROM WS-ERROR-VIEW                           
035600                                                                          
035700        PERFORM 190000-BEGIN-READ-PLAN                                    
035800           THRU 190000-END-READ-PLAN.                                     
035900    250000-END-EMIT-ERROR-LINE.                                           
036000        EXIT.                                                             
036100                                                                          
036200    900000-BEGIN-EMIT-TOTALS.                                             
036300        MOVE SPACES                   TO WS-PRINT-LINE-AREA               
036400        MOVE WS-SCENARIOS-PROCESSED   TO TOT-SCENARIOS-EDIT               
036500        MOVE WS-DETAIL-LINES-WRITTEN  TO TOT-DETAIL-LINES-EDIT            
036600        WRITE RL-REPORT-LINE FROM WS-TOTAL-VIEW.                          
036700    900000-END-EMIT-TOTALS.                                               
036800        EXIT.                                                             
036900                                                                          
037000    990000-BEGIN-CLOSE-FILES.                                             
037100        CLOSE PLAN-FILE                                                   
037200        CLOSE PROJECTION-FILE                                             
037300        CLOSE SUMMARY-FILE                                                
037400        CLOSE REPORT-FILE                                                 
037500        DISPLAY 'BATRPT -- SCENARIOS  ' WS-SCENARIOS-PROCESSED            
037600        DISPLAY 'BATRPT -- DETAIL LNS ' WS-DETAIL-LINES-WRITTEN.          
037700    990000-END-CLOSE-FILES.                                               
037800        EXIT.                                                             
037900                                                                          
038000    END PROGRAM BATRPT.                                                   
