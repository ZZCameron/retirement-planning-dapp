000100*****************************************************************         
000200**  PLANINP.CPY                                                           
000300**  RETIREMENT PLANNING SYSTEM -- PLAN INPUT RECORD LAYOUT                
000400**  ONE ENTRY PER PLAN.  IN BATCH MODE THE SCENARIO GENERATOR             
000500**  (SCNGEN) MATERIALISES ONE OF THESE PER SCENARIO-ID AND THE            
000600**  RETIREMENT CALCULATOR (RETPROJ) NEVER KNOWS THE DIFFERENCE.           
000700**  CARRIES THE PENSION-STREAM AND PROPERTY GROUPS INLINE AS              
000800**  OCCURS TABLES -- THESE WERE SEPARATE FILES UNDER THE OLD              
000900**  RP-2 SYSTEM AND WERE FOLDED IN HERE UNDER RP-0098 BELOW.              
001000**----------------------------------------------------------------        
001100**  MAINT LOG                                                             
001200**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001300**  830412  RGH  RP-0012  ORIGINAL LAYOUT FOR PLAN INPUT FILE.            
001400**  911003  RGH  RP-0098  FOLDED PENSION/PROPERTY FILES IN AS             
001500**                        OCCURS GROUPS -- SEE OLD RP-2 COPYBOOKS.        
001600**  980714  LDM  RP-0231  Y2K -- PEN-START-YEAR/END-YEAR WIDENED          
001700**                        FROM PIC 9(2) WINDOWED TO PIC 9(4).             
001800**  051130  KWT  RP-0344  SPOUSE-AGE ADDED FOR CPP SPLIT STUDY.           
001900**  140306  KWT  RP-0409  TAX-MODE SWITCH ADDED (SIMPLIFIED VS.           
002000**                        BRACKET), REPLACES THE OLD FLAT-RATE-           
002100**                        ONLY ASSUMPTION.                                
002200*****************************************************************         
002300    01  PI-PLAN-INPUT-RECORD.                                             
002400*                                                                         
002500*        PLAN IDENTIFICATION AND TIMELINE AGES.                           
002600        03  PI-PLAN-ID                  PIC 9(05).                        
002700        03  PI-CURRENT-AGE              PIC 9(03).                        
002800        03  PI-RETIREMENT-AGE           PIC 9(03).                        
002900        03  PI-LIFE-EXPECTANCY          PIC 9(03).                        
003000        03  PI-PROVINCE-CODE            PIC X(02).                        
003100            88  PI-PROV-VALID           VALUES 'ON' 'BC' 'AB' 'QC'        
003200                                         'MB' 'SK' 'NS' 'NB' 'PE'         
003300                                         'NL'.                            
003400*                                                                         
003500*        ACCUMULATION-PHASE BALANCES AND RETURNS.  BALANCES CAN           
003600*        GO NEGATIVE IN THE PROJECTION EVEN THOUGH THEY NEVER DO          
003700*        ON INTAKE -- KEPT SIGNED FOR SYMMETRY WITH PROJREC.              
003800        03  PI-RRSP-BALANCE             PIC S9(9)V9(2)                    
003900                                      SIGN IS LEADING SEPARATE.           
004000        03  PI-TFSA-BALANCE             PIC S9(9)V9(2)                    
004100                                      SIGN IS LEADING SEPARATE.           
004200        03  PI-NONREG-BALANCE           PIC S9(9)V9(2)                    
004300                                      SIGN IS LEADING SEPARATE.           
004400        03  PI-MONTHLY-CONTRIB          PIC 9(5)V9(2).                    
004500        03  PI-RRSP-RETURN              PIC S9(1)V9(5)                    
004600                                      SIGN IS LEADING SEPARATE.           
004700        03  PI-TFSA-RETURN              PIC S9(1)V9(5)                    
004800                                      SIGN IS LEADING SEPARATE.           
004900        03  PI-NONREG-RETURN            PIC S9(1)V9(5)                    
005000                                      SIGN IS LEADING SEPARATE.           
005100*                                                                         
005200*        GOVERNMENT BENEFIT ELECTIONS.                                    
005300        03  PI-CPP-MONTHLY              PIC 9(5)V9(2).                    
005400        03  PI-CPP-START-AGE            PIC 9(03).                        
005500        03  PI-OAS-START-AGE            PIC 9(03).                        
005600*                                                                         
005700*        RETIREMENT SPENDING TARGET AND TAX-CALCULATION SWITCH.           
005800        03  PI-ANNUAL-SPENDING          PIC 9(7)V9(2).                    
005900        03  PI-TAX-MODE                 PIC X(01).                        
006000            88  PI-TAX-MODE-SIMPLIFIED      VALUE 'S'.                    
006100            88  PI-TAX-MODE-ACCURATE        VALUE 'A'.                    
006200*                                                                         
006300*        SPOUSAL DATA -- SPOUSE-AGE IS ONLY MEANINGFUL WHEN               
006400*        HAS-SPOUSE IS 'Y' AND FEEDS THE RRIF MINIMUM-WITHDRAWAL          
006500*        YOUNGER-SPOUSE ELECTION (SEE CANRULES, FUNCTION 'RF').           
006600        03  PI-HAS-SPOUSE                PIC X(01).                       
006700            88  PI-SPOUSE-PRESENT           VALUE 'Y'.                    
006800            88  PI-SPOUSE-ABSENT            VALUE 'N'.                    
006900        03  PI-SPOUSE-AGE                PIC 9(03).                       
007000*                                                                         
007100*        PENSION STREAMS -- UP TO FIVE.  PEN-END-YEAR OF ZERO             
007200*        MEANS A LIFETIME STREAM (NO END).                                
007300        03  PI-PENSION-COUNT             PIC 9(02).                       
007400        03  PI-PENSION OCCURS 5 TIMES                                     
007500                         INDEXED BY IDX-PI-PENSION.                       
007600            05  PI-PEN-MONTHLY            PIC 9(5)V9(2).                  
007700            05  PI-PEN-START-YEAR         PIC 9(04).                      
007800            05  PI-PEN-END-YEAR           PIC 9(04).                      
007900            05  PI-PEN-INDEX-RATE         PIC S9(1)V9(5)                  
008000                                        SIGN IS LEADING SEPARATE.         
008100*                                                                         
008200*        REAL-ESTATE HOLDINGS -- UP TO THREE.  SALE-AGE OF ZERO           
008300*        MEANS THE HOLDING IS NEVER SOLD IN THE PROJECTION.               
008400        03  PI-PROPERTY-COUNT             PIC 9(02).                      
008500        03  PI-PROPERTY OCCURS 3 TIMES                                    
008600                         INDEXED BY IDX-PI-PROPERTY.                      
008700            05  PI-PROP-VALUE             PIC 9(9)V9(2).                  
008800            05  PI-PROP-RETURN            PIC S9(1)V9(5)                  
008900                                        SIGN IS LEADING SEPARATE.         
009000            05  PI-PROP-SALE-AGE          PIC 9(03).                      
009100            05  PI-PROP-TYPE              PIC X(20).                      
009200*                                                                         
009300*        RESERVED FOR FUTURE EXPANSION (WAS THE OLD RP-2                  
009400*        "ADDITIONAL INCOME" AREA -- NEVER WIRED UP, LEFT                 
009500*        BLANK ON PURPOSE, DO NOT REUSE WITHOUT A CCB TICKET).            
009600        03  FILLER                        PIC X(15).                      
009700*                                                                         
009800*    ALTERNATE FLAT VIEW -- USED WHEN A BAD RECORD MUST BE                
009900*    DUMPED VERBATIM TO THE MESSAGES FILE ON A READ-TIME                  
010000*    VALIDATION FAILURE.  KEY-AREA COVERS PLAN-ID THROUGH                 
010100*    PROVINCE-CODE, REMAINDER IS EVERYTHING ELSE.                         
010200    01  PI-PLAN-INPUT-ALT REDEFINES PI-PLAN-INPUT-RECORD.                 
010300        03  PI-ALT-KEY-AREA              PIC X(16).                       
010400        03  PI-ALT-REMAINDER              PIC X(343).                     
