000100*****************************************************************         
000200**  TAXTAB.CPY                                                            
000300**  RETIREMENT PLANNING SYSTEM -- FEDERAL/PROVINCIAL TAX TABLES           
000400**  2024 BRACKET STRUCTURE AND BASIC PERSONAL AMOUNTS FOR THE TEN         
000500**  PROVINCES.  THE TABLE SHAPE ONLY -- TAXCALC LOADS THE ACTUAL          
000600**  RATES AT ITS OWN 100000-LOAD-RATE-TABLES PARAGRAPH SINCE A            
000700**  SINGLE-FIELD FLAT LITERAL (AS USED FOR RRIFTAB) DOES NOT FIT          
000800**  A MULTI-BRACKET, VARIABLE-BRACKET-COUNT ROW.                          
000900**----------------------------------------------------------------        
001000**  MAINT LOG                                                             
001100**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001200**  980714  LDM  RP-0234  ORIGINAL TABLE SHAPE, 1998 BRACKETS.            
001300**  140306  KWT  RP-0410  BRACKET-COUNT ADDED, MAX BRACKETS RAISED        
001400**                        TO EIGHT (NEWFOUNDLAND HAS EIGHT).              
001500**  240115  SPT  RP-0512  RATES REFRESHED TO 2024 SCHEDULE.               
001600*****************************************************************         
001700    01  TT-TAX-TABLES.                                                    
001800*                                                                         
001900*        FEDERAL BRACKET TABLE -- FIVE BRACKETS, LAST ONE HAS NO          
002000*        UPPER LIMIT (SENTINEL 999999999.99 MEANS "AND ABOVE").           
002100        03  TT-FEDERAL-BPA                PIC 9(5)V9(2).                  
002200        03  TT-FEDERAL-BRACKET-COUNT       PIC 9(01).                     
002300        03  TT-FEDERAL-BRACKET OCCURS 5 TIMES                             
002400                         INDEXED BY IDX-TT-FED-BRK.                       
002500            05  TT-FED-UPPER              PIC 9(9)V9(2).                  
002600            05  TT-FED-RATE               PIC V9(05).                     
002700*                                                                         
002800*        PROVINCIAL TABLE -- TEN PROVINCES, EACH WITH ITS OWN             
002900*        BASIC PERSONAL AMOUNT AND UP TO EIGHT BRACKETS.                  
003000        03  TT-PROVINCE OCCURS 10 TIMES                                   
003100                         INDEXED BY IDX-TT-PROV.                          
003200            05  TT-PROV-CODE              PIC X(02).                      
003300            05  TT-PROV-BPA               PIC 9(5)V9(2).                  
003400            05  TT-PROV-BRACKET-COUNT      PIC 9(01).                     
003500            05  TT-PROV-BRACKET OCCURS 8 TIMES                            
003600                         INDEXED BY IDX-TT-PROV-BRK.                      
003700                07  TT-PROV-UPPER          PIC 9(9)V9(2).                 
003800                07  TT-PROV-RATE           PIC V9(05).                    
003900        03  TT-DEFAULT-BPA              PIC 9(5)V9(2) VALUE 10000.        
004000        03  TT-TABLES-LOADED              PIC X(01) VALUE 'N'.            
004100            88  TT-ALREADY-LOADED             VALUE 'Y'.                  
