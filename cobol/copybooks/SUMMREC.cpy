000100*****************************************************************         
000200**  SUMMREC.CPY                                                           
000300**  RETIREMENT PLANNING SYSTEM -- PLAN SUMMARY RECORD                     
000400**  ONE ENTRY PER PLAN, WRITTEN BY RETPROJ AFTER THE YEAR LOOP            
000500**  COMPLETES.  READ BY BATRPT TO CARRY THE FINAL-BALANCE AND             
000600**  SUCCESS-FLAG COLUMNS ONTO EACH SCENARIO'S DETAIL LINES.               
000700**----------------------------------------------------------------        
000800**  MAINT LOG                                                             
000900**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001000**  830412  RGH  RP-0014  ORIGINAL PLAN SUMMARY LAYOUT.                   
001100**  911003  RGH  RP-0098  WARNING-COUNT ADDED, SUCCESS-FLAG NOW           
001200**                        REQUIRES ZERO WARNINGS (WAS BALANCE             
001300**                        ONLY).                                          
001400*****************************************************************         
001500    01  SM-SUMMARY-RECORD.                                                
001600        03  SM-PLAN-ID                   PIC 9(05).                       
001700        03  SM-YEARS-TO-RETIRE            PIC 9(03).                      
001800        03  SM-RETIRE-DURATION            PIC 9(03).                      
001900        03  SM-TOTAL-YEARS                PIC 9(03).                      
002000        03  SM-TOTAL-CONTRIB              PIC 9(9)V9(2).                  
002100        03  SM-FINAL-BALANCE              PIC S9(10)V9(2)                 
002200                                        SIGN IS LEADING SEPARATE.         
002300        03  SM-SUCCESS-FLAG               PIC X(01).                      
002400            88  SM-SUCCESS                    VALUE 'Y'.                  
002500            88  SM-NOT-SUCCESS                VALUE 'N'.                  
002600        03  SM-WARNING-COUNT               PIC 9(03).                     
002700        03  FILLER                         PIC X(10).                     
002800*                                                                         
002900*    ALTERNATE VIEW -- LETS BATRPT PICK OFF THE SUCCESS FLAG AND          
003000*    FINAL BALANCE WITHOUT QUALIFYING THROUGH THE WHOLE GROUP.            
003100    01  SM-SUMMARY-KEYED REDEFINES SM-SUMMARY-RECORD.                     
003200        03  SM-KEYED-PLAN-ID              PIC 9(05).                      
003300        03  SM-KEYED-FRONT                PIC X(20).                      
003400        03  SM-KEYED-BALANCE              PIC S9(10)V9(2)                 
003500                                        SIGN IS LEADING SEPARATE.         
003600        03  SM-KEYED-BACK                 PIC X(14).                      
