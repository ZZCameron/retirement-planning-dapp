000100*****************************************************************         
000200**  PROJREC.CPY                                                           
000300**  RETIREMENT PLANNING SYSTEM -- YEARLY PROJECTION DETAIL RECORD         
000400**  ONE ENTRY PER PLAN PER PROJECTION YEAR (YEAR 0 = CURRENT              
000500**  YEAR).  WRITTEN BY RETPROJ, READ BY BATRPT FOR THE BATCH              
000600**  COLUMNAR REPORT.                                                      
000700**----------------------------------------------------------------        
000800**  MAINT LOG                                                             
000900**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001000**  830412  RGH  RP-0013  ORIGINAL PROJECTION DETAIL LAYOUT.              
001100**  911003  RGH  RP-0098  TOTAL-BAL ADDED (WAS COMPUTED ON THE            
001200**                        FLY BY THE REPORT STEP, MOVED UPSTREAM).        
001300**  140306  KWT  RP-0409  GROSS-INC/TAXES SPLIT OUT OF NET-INC SO         
001400**                        THE ACCURATE TAX MODE CAN BE AUDITED.           
001500*****************************************************************         
001600    01  PR-PROJECTION-RECORD.                                             
001700        03  PR-PLAN-ID                   PIC 9(05).                       
001800        03  PR-YEAR                      PIC 9(03).                       
001900        03  PR-AGE                       PIC 9(03).                       
002000*                                                                         
002100*        END-OF-YEAR ACCOUNT BALANCES AND THEIR SUM.                      
002200        03  PR-RRSP-BAL                  PIC S9(9)V9(2)                   
002300                                       SIGN IS LEADING SEPARATE.          
002400        03  PR-TFSA-BAL                  PIC S9(9)V9(2)                   
002500                                       SIGN IS LEADING SEPARATE.          
002600        03  PR-NONREG-BAL                PIC S9(9)V9(2)                   
002700                                       SIGN IS LEADING SEPARATE.          
002800        03  PR-TOTAL-BAL                 PIC S9(10)V9(2)                  
002900                                       SIGN IS LEADING SEPARATE.          
003000*                                                                         
003100*        INCOME, WITHDRAWALS AND TAX FOR THE YEAR.  ALL ZERO              
003200*        DURING THE ACCUMULATION PHASE.                                   
003300        03  PR-RRIF-WDRL                 PIC 9(9)V9(2).                   
003400        03  PR-CPP                       PIC 9(7)V9(2).                   
003500        03  PR-OAS                       PIC 9(7)V9(2).                   
003600        03  PR-OTHER-WDRL                PIC 9(9)V9(2).                   
003700        03  PR-GROSS-INC                 PIC 9(9)V9(2).                   
003800        03  PR-TAXES                     PIC 9(9)V9(2).                   
003900        03  PR-NET-INC                   PIC S9(9)V9(2)                   
004000                                       SIGN IS LEADING SEPARATE.          
004100        03  PR-SPENDING                  PIC 9(7)V9(2).                   
004200        03  FILLER                        PIC X(10).                      
004300*                                                                         
004400*    EDITED VIEW -- BUILT BY RETPROJ WHEN A PLAN-LEVEL PROJECTION         
004500*    LINE IS ALSO DISPLAYED TO THE CONSOLE FOR SPOT-CHECKING.             
004600    01  PR-PROJECTION-EDITED REDEFINES PR-PROJECTION-RECORD.              
004700        03  PR-ED-PLAN-ID                PIC 9(05).                       
004800        03  PR-ED-YEAR                   PIC 9(03).                       
004900        03  PR-ED-AGE                    PIC 9(03).                       
005000        03  PR-ED-REMAINDER               PIC X(142).                     
