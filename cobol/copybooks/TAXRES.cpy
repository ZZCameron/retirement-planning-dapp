000100*****************************************************************         
000200**  TAXRES.CPY                                                            
000300**  RETIREMENT PLANNING SYSTEM -- TAX RESULT LAYOUT                       
000400**  LINKAGE RECORD BETWEEN RETPROJ AND THE TAXCALC SUBPROGRAM.            
000500**  TAXCALC FILLS THIS IN AND HANDS IT BACK; RETPROJ NEVER                
000600**  BUILDS ONE ITSELF.                                                    
000700**----------------------------------------------------------------        
000800**  MAINT LOG                                                             
000900**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001000**  980714  LDM  RP-0231  ORIGINAL LAYOUT WHEN THE BRACKET-TAX            
001100**                        ROUTINE WAS SPLIT OUT OF THE MAIN LOOP.         
001200**  140306  KWT  RP-0409  EFFECTIVE-RATE/MARGINAL-RATE ADDED FOR          
001300**                        THE ACCURATE-MODE RECOMMENDATION TEXT.          
001400*****************************************************************         
001500    01  TR-TAX-RESULT.                                                    
001600        03  TR-FEDERAL-TAX               PIC 9(9)V9(2).                   
001700        03  TR-PROVINCIAL-TAX            PIC 9(9)V9(2).                   
001800        03  TR-TOTAL-TAX                 PIC 9(9)V9(2).                   
001900        03  TR-EFFECTIVE-RATE            PIC 9(3)V9(2).                   
002000        03  TR-MARGINAL-RATE             PIC 9(3)V9(2).                   
002100        03  FILLER                        PIC X(05).                      
