000100*****************************************************************         
000200**  RRIFTAB.CPY                                                           
000300**  RETIREMENT PLANNING SYSTEM -- RRIF MINIMUM WITHDRAWAL TABLE           
000400**  FORTY-ONE ENTRIES, AGES 55 THROUGH 95.  AGES 55-70 ARE FIXED          
000500**  REFERENCE DATA ONLY -- CANRULES USES THE 1/(90-AGE) FORMULA           
000600**  FOR THOSE AGES AND ONLY SEARCHES THIS TABLE FOR AGE 71 AND            
000700**  UP (SEE CANRULES PARAGRAPH 200000).  AGES ABOVE 95 ALL CARRY          
000800**  THE SAME CEILING FACTOR OF .2000.                                     
000900*----------------------------------------------------------------         
001000*  MAINT LOG                                                              
001100*  YYMMDD  WHO  TKT      DESCRIPTION                                      
001200*  911003  RGH  RP-0099  ORIGINAL TABLE, AGES 71-90.                      
001300*  980714  LDM  RP-0233  EXTENDED TO AGE 95, AGES 55-70 ADDED             
001400*                        FOR COMPLETENESS (FORMULA STILL USED).           
001500*****************************************************************         
001600    01  RT-RRIF-TABLE-DATA.                                               
001700        05  FILLER            PIC X(06) VALUE '550286'.                   
001800        05  FILLER            PIC X(06) VALUE '560293'.                   
001900        05  FILLER            PIC X(06) VALUE '570299'.                   
002000        05  FILLER            PIC X(06) VALUE '580306'.                   
002100        05  FILLER            PIC X(06) VALUE '590312'.                   
002200        05  FILLER            PIC X(06) VALUE '600319'.                   
002300        05  FILLER            PIC X(06) VALUE '610325'.                   
002400        05  FILLER            PIC X(06) VALUE '620332'.                   
002500        05  FILLER            PIC X(06) VALUE '630338'.                   
002600        05  FILLER            PIC X(06) VALUE '640345'.                   
002700        05  FILLER            PIC X(06) VALUE '650351'.                   
002800        05  FILLER            PIC X(06) VALUE '660358'.                   
002900        05  FILLER            PIC X(06) VALUE '670364'.                   
003000        05  FILLER            PIC X(06) VALUE '680371'.                   
003100        05  FILLER            PIC X(06) VALUE '690378'.                   
003200        05  FILLER            PIC X(06) VALUE '700385'.                   
003300        05  FILLER            PIC X(06) VALUE '710528'.                   
003400        05  FILLER            PIC X(06) VALUE '720540'.                   
003500        05  FILLER            PIC X(06) VALUE '730553'.                   
003600        05  FILLER            PIC X(06) VALUE '740567'.                   
003700        05  FILLER            PIC X(06) VALUE '750582'.                   
003800        05  FILLER            PIC X(06) VALUE '760598'.                   
003900        05  FILLER            PIC X(06) VALUE '770617'.                   
004000        05  FILLER            PIC X(06) VALUE '780636'.                   
004100        05  FILLER            PIC X(06) VALUE '790658'.                   
004200        05  FILLER            PIC X(06) VALUE '800685'.                   
004300        05  FILLER            PIC X(06) VALUE '810718'.                   
004400        05  FILLER            PIC X(06) VALUE '820757'.                   
004500        05  FILLER            PIC X(06) VALUE '830804'.                   
004600        05  FILLER            PIC X(06) VALUE '840863'.                   
004700        05  FILLER            PIC X(06) VALUE '850938'.                   
004800        05  FILLER            PIC X(06) VALUE '861033'.                   
004900        05  FILLER            PIC X(06) VALUE '871157'.                   
005000        05  FILLER            PIC X(06) VALUE '881330'.                   
005100        05  FILLER            PIC X(06) VALUE '891533'.                   
005200        05  FILLER            PIC X(06) VALUE '901742'.                   
005300        05  FILLER            PIC X(06) VALUE '911964'.                   
005400        05  FILLER            PIC X(06) VALUE '922000'.                   
005500        05  FILLER            PIC X(06) VALUE '932000'.                   
005600        05  FILLER            PIC X(06) VALUE '942000'.                   
005700        05  FILLER            PIC X(06) VALUE '952000'.                   
005800*                                                                         
005900*    TABLE VIEW -- SEARCHED BY CANRULES, FUNCTION CODE 'RF'.              
006000    01  RT-RRIF-TABLE REDEFINES RT-RRIF-TABLE-DATA.                       
006100        05  RT-RRIF-ENTRY OCCURS 41 TIMES                                 
006200                     ASCENDING KEY IS RT-AGE                              
006300                     INDEXED BY IDX-RT-AGE.                               
006400            10  RT-AGE                PIC 9(02).                          
006500            10  RT-FACTOR              PIC V9(04).                        
