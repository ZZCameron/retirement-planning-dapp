000100*****************************************************************         
000200**  BATCTL.CPY                                                            
000300**  RETIREMENT PLANNING SYSTEM -- BATCH CONTROL RECORD                    
000400**  ONE RECORD PER BATCH RUN, READ BY SCNGEN.  HOLDS THE SINGLE           
000500**  VALUES SHARED BY EVERY SCENARIO PLUS THE THIRTEEN MIN/MAX             
000600**  RANGE FIELDS THAT SCNGEN EXPANDS INTO THE CROSS-PRODUCT.              
000700**----------------------------------------------------------------        
000800**  MAINT LOG                                                             
000900**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001000**  911003  RGH  RP-0099  ORIGINAL BATCH CONTROL LAYOUT, SIX              
001100**                        RANGE FIELDS.                                   
001200**  980714  LDM  RP-0232  RANGE FIELDS EXTENDED TO THIRTEEN               
001300**                        (ADDED RETURNS, REAL-ESTATE, CPP/OAS            
001400**                        START-AGE RANGES).                              
001500*****************************************************************         
001600*                                                                         
001700*    FIELD-NUMBER CONSTANTS -- THE ORDER SCNGEN WALKS THE                 
001800*    RANGE-FIELD TABLE IN, OUTERMOST TO INNERMOST.  FIELD 13              
001900*    (OAS-START-AGE) VARIES FASTEST.                                      
002000    78  CTE-BC-FLD-RETIRE-AGE                      VALUE 01.              
002100    78  CTE-BC-FLD-RRSP-BAL                        VALUE 02.              
002200    78  CTE-BC-FLD-TFSA-BAL                        VALUE 03.              
002300    78  CTE-BC-FLD-NONREG-BAL                      VALUE 04.              
002400    78  CTE-BC-FLD-SPENDING                        VALUE 05.              
002500    78  CTE-BC-FLD-MTH-CONTRIB                     VALUE 06.              
002600    78  CTE-BC-FLD-RRSP-RETURN                     VALUE 07.              
002700    78  CTE-BC-FLD-TFSA-RETURN                     VALUE 08.              
002800    78  CTE-BC-FLD-NONREG-RETURN                   VALUE 09.              
002900    78  CTE-BC-FLD-RE-APPREC                       VALUE 10.              
003000    78  CTE-BC-FLD-RE-SALE-AGE                     VALUE 11.              
003100    78  CTE-BC-FLD-CPP-START-AGE                   VALUE 12.              
003200    78  CTE-BC-FLD-OAS-START-AGE                   VALUE 13.              
003300*                                                                         
003400    01  BC-BATCH-CONTROL-RECORD.                                          
003500*                                                                         
003600*        SINGLES SHARED ACROSS EVERY SCENARIO IN THE RUN.                 
003700        03  BC-CURRENT-AGE               PIC 9(03).                       
003800        03  BC-LIFE-EXPECTANCY            PIC 9(03).                      
003900        03  BC-PROVINCE-CODE              PIC X(02).                      
004000*                                                                         
004100*        THE THIRTEEN EXPANDABLE RANGES.  ENABLED = 'Y' AND A             
004200*        NON-ZERO MAX MEANS THE FIELD CONTRIBUTES [MIN, MAX] TO           
004300*        THE CROSS-PRODUCT; OTHERWISE IT CONTRIBUTES [MIN] ONLY.          
004400        03  BC-RANGE-FIELD OCCURS 13 TIMES                                
004500                         INDEXED BY IDX-BC-RANGE.                         
004600            05  BC-RANGE-MIN              PIC S9(6)V9(5)                  
004700                                        SIGN IS LEADING SEPARATE.         
004800            05  BC-RANGE-MAX              PIC S9(6)V9(5)                  
004900                                        SIGN IS LEADING SEPARATE.         
005000            05  BC-RANGE-ENABLED          PIC X(01).                      
005100                88  BC-RANGE-IS-ENABLED       VALUE 'Y'.                  
005200                88  BC-RANGE-IS-DISABLED      VALUE 'N'.                  
005300*                                                                         
005400*        PENSION AND PROPERTY LISTS -- SAME SHAPE AS PLANINP,             
005500*        PASSED THROUGH UNCHANGED TO EVERY SCENARIO.                      
005600        03  BC-PENSION-COUNT              PIC 9(02).                      
005700        03  BC-PENSION OCCURS 5 TIMES                                     
005800                         INDEXED BY IDX-BC-PENSION.                       
005900            05  BC-PEN-MONTHLY            PIC 9(5)V9(2).                  
006000            05  BC-PEN-START-YEAR         PIC 9(04).                      
006100            05  BC-PEN-END-YEAR           PIC 9(04).                      
006200            05  BC-PEN-INDEX-RATE         PIC S9(1)V9(5)                  
006300                                        SIGN IS LEADING SEPARATE.         
006400        03  BC-PROPERTY-COUNT             PIC 9(02).                      
006500        03  BC-PROPERTY OCCURS 3 TIMES                                    
006600                         INDEXED BY IDX-BC-PROPERTY.                      
006700            05  BC-PROP-VALUE             PIC 9(9)V9(2).                  
006800            05  BC-PROP-RETURN            PIC S9(1)V9(5)                  
006900                                        SIGN IS LEADING SEPARATE.         
007000            05  BC-PROP-SALE-AGE          PIC 9(03).                      
007100            05  BC-PROP-TYPE              PIC X(20).                      
007200        03  FILLER                        PIC X(10).                      
