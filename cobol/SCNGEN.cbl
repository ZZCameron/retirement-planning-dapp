000100*****************************************************************         
000200**  SCNGEN                                                                
000300**  RETIREMENT PLANNING SYSTEM -- BATCH SCENARIO GENERATOR                
000400**  READS ONE BATCH-CONTROL RECORD DESCRIBING UP TO THIRTEEN              
000500**  MIN/MAX RANGES, VALIDATES THAT THE CROSS-PRODUCT IS A                 
000600**  REASONABLE SIZE, AND MATERIALISES ONE PLAN-INPUT RECORD PER           
000700**  COMBINATION ONTO THE PLANIN WORK FILE FOR THE NEXT JCL STEP           
000800**  TO FEED INTO RETPROJ.  RUNS AHEAD OF RETPROJ IN THE BATCH             
000900**  STREAM -- SEE THE STEPLIB NOTES IN THE JOB DECK.                      
001000**----------------------------------------------------------------        
001100**  MAINT LOG                                                             
001200**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001300**  911003  RGH  RP-0100  ORIGINAL PROGRAM, SIX RANGE FIELDS,             
001400**                        UP TO 64 SCENARIOS.                             
001500**  980714  LDM  RP-0232  RANGE FIELDS EXTENDED TO THIRTEEN,              
001600**                        FEASIBILITY CHECK ADDED (WAS UNGUARDED          
001700**                        BEFORE THIS -- A BAD CONTROL RECORD             
001800**                        COULD RUN THE MACHINE ALL NIGHT).               
001900**  980812  LDM  RP-0233  Y2K -- PENSION START/END YEAR PASSED            
002000**                        THROUGH FROM BATCH-CONTROL UNCHANGED,           
002100**                        CONFIRMED FOUR-DIGIT SAFE.                      
002200**  240115  SPT  RP-0512  SCENARIO CAP RAISED TO 4096 TO MATCH            
002300**                        THE REVISED RUN-TIME BUDGET.                    
002400*****************************************************************         
002500    IDENTIFICATION DIVISION.                                              
002600    PROGRAM-ID.  SCNGEN.                                                  
002700    AUTHOR.      R G HALVORSEN.                                           
002800    INSTALLATION. CANADIAN RETIREMENT PLANNING SYSTEM.                    
002900    DATE-WRITTEN. 10/03/91.                                               
003000    DATE-COMPILED.                                                        
003100    SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.                       
003200                                                                          
003300    ENVIRONMENT DIVISION.                                                 
003400    CONFIGURATION SECTION.                                                
003500    SPECIAL-NAMES.                                                        
003600        C01 IS TOP-OF-FORM                                                
003700        CLASS DIGIT-CLASS IS '0' THRU '9'.                                
003800                                                                          
003900    INPUT-OUTPUT SECTION.                                                 
004000    FILE-CONTROL.                                                         
004100        SELECT CONTROL-FILE    ASSIGN TO CTLIN                            
004200               ORGANIZATION IS LINE SEQUENTIAL                            
004300               FILE STATUS  IS FS-CONTROL-FILE.                           
004400        SELECT SCENARIO-FILE   ASSIGN TO PLANIN                           
004500               ORGANIZATION IS LINE SEQUENTIAL                            
004600               FILE STATUS  IS FS-SCENARIO-FILE.                          
004700        SELECT MESSAGES-FILE   ASSIGN TO MSGOUT                           
004800               ORGANIZATION IS LINE SEQUENTIAL                            
004900               FILE STATUS  IS FS-MESSAGES-FILE.                          
005000                                                                          
005100    DATA DIVISION.                                                        
005200    FILE SECTION.                                                         
005300    FD  CONTROL-FILE.                                                     
005400        COPY BATCTL.                                                      
005500    FD  SCENARIO-FILE.                                                    
005600        COPY PLANINP.                                                     
005700    FD  MESSAGES-FILE.                                                    
005800    01  MF-MESSAGE-RECORD.                                                
005900        03  MF-PLAN-ID                   PIC 9(05).                       
006000        03  FILLER                       PIC X(01).                       
006100        03  MF-MESSAGE-TEXT               PIC X(74).                      
006200                                                                          
006300    WORKING-STORAGE SECTION.                                              
006400*                                                                         
006500    78  CTE-01                            VALUE 01.                       
006600    78  CTE-MAX-ENABLED-FIELDS            VALUE 12.                       
006700    78  CTE-MAX-SCENARIOS                 VALUE 4096.                     
006800    78  CTE-DEFAULT-CPP-MONTHLY           VALUE 1200.00.                  
006900                                                                          
007000    01  WS-FILE-STATUS-FIELDS.                                            
007100        03  FS-CONTROL-FILE               PIC 9(02) VALUE ZEROES.         
007200        03  FS-SCENARIO-FILE               PIC 9(02) VALUE ZEROES.        
007300        03  FS-MESSAGES-FILE              PIC 9(02) VALUE ZEROES.         
007400                                                                          
007500    01  WS-SWITCHES.                                                      
007600        03  WS-EOF-CONTROL-FILE           PIC X(01) VALUE 'N'.            
007700            88  EOF-CONTROL-FILE              VALUE 'Y'.                  
007800        03  WS-INFEASIBLE-SWITCH          PIC X(01) VALUE 'N'.            
007900            88  BATCH-IS-INFEASIBLE           VALUE 'Y'.                  
008000                                                                          
008100    01  WS-COUNTERS.                                                      
008200        03  WS-ENABLED-COUNT              PIC 9(02)   COMP.               
008300        03  WS-SCENARIO-COUNT             PIC 9(05)   COMP.               
008400        03  WS-SCENARIO-NUM               PIC 9(05)   COMP.               
008500        03  WS-POWER-OF-TWO               PIC 9(05)   COMP.               
008600        03  WS-RANGE-SUB                  PIC 9(02)   COMP.               
008700        03  WS-PENSION-SUB                PIC 9(02)   COMP.               
008800        03  WS-PROPERTY-SUB               PIC 9(02)   COMP.               
008900                                                                          
009000*    ONE ENTRY PER RANGE FIELD -- HOW MANY VALUES IT CONTRIBUTES          
009100*    (ONE OR TWO) AND WHAT THOSE VALUES ARE.  REDEFINED AS A              
009200*    FLAT DUMP LINE FOR THE UPSI-9 DIAGNOSTIC TRACE.                      
009300    01  WS-FIELD-VALUE-TABLE.                                             
009400        03  WS-FIELD-ENTRY OCCURS 13 TIMES.                               
009500            05  WS-FLD-COUNT              PIC 9(01)   COMP.               
009600            05  WS-FV-VALUE OCCURS 2 TIMES.                               
009700                07  WS-FV-AMOUNT          PIC S9(6)V9(5)                  
009800                                        SIGN IS LEADING SEPARATE.         
009900    01  WS-FIELD-VALUE-DUMP REDEFINES WS-FIELD-VALUE-TABLE.               
010000        03  WS-FVD-ENTRY OCCURS 13 TIMES.                                 
010100            05  FILLER                    PIC X(25).                      
010200                                                                          
010300*    THE THIRTEEN NESTED-LOOP SELECTORS -- ONE PER RANGE FIELD,           
010400*    NUMBERED TO MATCH BC-RANGE-FIELD.  FIELD 1 (RETIREMENT AGE)          
010500*    IS THE OUTERMOST PERFORM VARYING, FIELD 13 (OAS START AGE)           
010600*    THE INNERMOST AND FASTEST-VARYING.                                   
010700    01  WS-SELECTORS.                                                     
010800        03  WS-SEL-01                    PIC 9(01)   COMP.                
010900        03  WS-SEL-02                    PIC 9(01)   COMP.                
011000        03  WS-SEL-03                    PIC 9(01)   COMP.                
011100        03  WS-SEL-04                    PIC 9(01)   COMP.                
011200        03  WS-SEL-05                    PIC 9(01)   COMP.                
011300        03  WS-SEL-06                    PIC 9(01)   COMP.                
011400        03  WS-SEL-07                    PIC 9(01)   COMP.                
011500        03  WS-SEL-08                    PIC 9(01)   COMP.                
011600        03  WS-SEL-09                    PIC 9(01)   COMP.                
011700        03  WS-SEL-10                    PIC 9(01)   COMP.                
011800        03  WS-SEL-11                    PIC 9(01)   COMP.                
011900        03  WS-SEL-12                    PIC 9(01)   COMP.                
012000        03  WS-SEL-13                    PIC 9(01)   COMP.                
012100    01  WS-SELECTORS-PACKED REDEFINES WS-SELECTORS.                       
012200        03  WS-SEL-FRONT-HALF            PIC 9(07)   COMP.                
012300        03  WS-SEL-BACK-HALF             PIC 9(06)   COMP.                
012400                                                                          
012500    01  WS-INFEASIBLE-LINE.                                               
012600        03  FILLER                       PIC X(20)                        
012700                           VALUE 'BATCH INFEASIBLE -- '.                  
012800        03  WS-IL-ENABLED-EDIT            PIC ZZ9.                        
012900        03  FILLER                       PIC X(23)                        
013000                           VALUE ' RANGES ENABLED, LIMIT'.                
013100        03  FILLER                       PIC X(01) VALUE SPACE.           
013200        03  WS-IL-LIMIT-EDIT              PIC ZZ9.                        
013300        03  FILLER                       PIC X(26) VALUE SPACES.          
013400    01  WS-INFEASIBLE-LINE-DUMP REDEFINES WS-INFEASIBLE-LINE.             
013500        03  FILLER                       PIC X(76).                       
013600                                                                          
013700    LINKAGE SECTION.                                                      
013800                                                                          
013900    PROCEDURE DIVISION.                                                   
014000    MAIN-PARAGRAPH.                                                       
014100        PERFORM 100000-BEGIN-OPEN-FILES                                   
014200           THRU 100000-END-OPEN-FILES                                     
014300                                                                          
014400        PERFORM 190000-BEGIN-READ-CONTROL                                 
014500           THRU 190000-END-READ-CONTROL                                   
014600                                                                          
014700        IF NOT EOF-CONTROL-FILE                                           
014800            PERFORM 200000-BEGIN-FEASIBILITY                              
014900               THRU 200000-END-FEASIBILITY                                
015000                                                                          
015100            IF BATCH-IS-INFEASIBLE                                        
015200                PERFORM 250000-BEGIN-REJECT-BATCH                         
015300                   THRU 250000-END-REJECT-BATCH                           
015400            ELSE                                                          
015500                PERFORM 300000-BEGIN-EXPAND-FIELD                         
015600                   THRU 300000-END-EXPAND-FIELD                           
015700            END-IF                                                        
015800        END-IF                                                            
015900                                                                          
016000        PERFORM 990000-BEGIN-CLOSE-FILES                                  
016100           THRU 990000-END-CLOSE-FILES                                    
016200                                                                          
016300        STOP RUN.                                                         
016400                                                                          
016500    100000-BEGIN-OPEN-FILES.                                              
016600        OPEN INPUT  CONTROL-FILE                                          
016700        OPEN OUTPUT SCENARIO-FILE                                         
016800        OPEN OUTPUT MESSAGES-FILE                                         
016900                                                                          
017000        DISPLAY 'SCNGEN -- CONTROL   STATUS ' FS-CONTROL-FILE             
017100        DISPLAY 'SCNGEN -- SCENARIO  STATUS ' FS-SCENARIO-FILE            
017200        DISPLAY 'SCNGEN -- MESSAGES  STATUS ' FS-MESSAGES-FILE.           
017300    100000-END-OPEN-FILES.                                                
017400        EXIT.                                                             
017500                                                                          
017600    190000-BEGIN-READ-CONTROL.                                            
017700        READ CONTROL-FILE                                                 
017800            AT END                                                        
017900                SET EOF-CONTROL-FILE   TO TRUE                            
018000        END-READ.                                                         
018100    190000-END-READ-CONTROL.                                              
018200        EXIT.                                                             
018300                                                                          
018400*    FEASIBILITY -- COUNT THE ENABLED RANGES, LOAD EACH FIELD'S           
018500*    VALUE LIST, AND REJECT BEFORE ANY WORK FILE RECORD IS                
018600*    WRITTEN IF THE CROSS-PRODUCT WOULD BE UNREASONABLE.  A               
018700*    RANGE COUNTS AS ENABLED ONLY WHEN THE SWITCH IS 'Y' AND A            
018800*    NON-ZERO MAXIMUM WAS SUPPLIED -- OTHERWISE IT CONTRIBUTES            
018900*    ITS MINIMUM ONLY, THE SAME AS A DISABLED FIELD.                      
019000    200000-BEGIN-FEASIBILITY.                                             
019100        MOVE ZERO                    TO WS-ENABLED-COUNT                  
019200        MOVE 1                        TO WS-POWER-OF-TWO                  
019300                                                                          
019400        PERFORM 210000-BEGIN-CHECK-RANGE-FIELD                            
019500           THRU 210000-END-CHECK-RANGE-FIELD                              
019600          VARYING WS-RANGE-SUB FROM 1 BY 1                                
019700            UNTIL WS-RANGE-SUB IS GREATER THAN 13                         
019800                                                                          
019900        MOVE WS-POWER-OF-TWO          TO WS-SCENARIO-COUNT                
020000        MOVE 'N'                      TO WS-INFEASIBLE-SWITCH             
020100        IF WS-ENABLED-COUNT IS GREATER THAN CTE-MAX-ENABLED-FIELDS        
020200           OR WS-SCENARIO-COUNT IS GREATER THAN CTE-MAX-SCENARIOS         
020300            MOVE 'Y'                  TO WS-INFEASIBLE-SWITCH             
020400        END-IF.                                                           
020500    200000-END-FEASIBILITY.                                               
020600        EXIT.                                                             
020700                                                                          
020800*    ONE RANGE FIELD'S CONTRIBUTION TO THE FEASIBILITY COUNT --           
020900*    PULLED OUT AS ITS OWN PARAGRAPH SO THE 200000 LOOP ABOVE             
021000*    VARIES WS-RANGE-SUB THE OLD WAY, NOT AS AN IN-LINE BLOCK.            
021100    210000-BEGIN-CHECK-RANGE-FIELD.                                       
021200        MOVE BC-RANGE-MIN (WS-RANGE-SUB)                                  
021300                             TO WS-FV-AMOUNT (WS-RANGE-SUB 1)             
021400        MOVE BC-RANGE-MAX (WS-RANGE-SUB)                                  
021500                             TO WS-FV-AMOUNT (WS-RANGE-SUB 2)             
021600        IF BC-RANGE-IS-ENABLED (WS-RANGE-SUB)                             
021700           AND BC-RANGE-MAX (WS-RANGE-SUB) NOT EQUAL TO ZERO              
021800            MOVE 2                TO WS-FLD-COUNT (WS-RANGE-SUB)          
021900            ADD 1                    TO WS-ENABLED-COUNT                  
022000            MULTIPLY 2 BY WS-POWER-OF-TWO                                 
022100        ELSE                                                              
022200            MOVE 1                TO WS-FLD-COUNT (WS-RANGE-SUB)          
022300        END-IF.                                                           
022400    210000-END-CHECK-RANGE-FIELD.                                         
022500        EXIT.                                                             
022600                                                                          
022700    250000-BEGIN-REJECT-BATCH.                                            
022800        MOVE ZERO                     TO MF-PLAN-ID                       
022900        MOVE SPACES                   TO MF-MESSAGE-TEXT                  
023000        MOVE WS-ENABLED-COUNT         TO WS-IL-ENABLED-EDIT               
023100        MOVE CTE-MAX-ENABLED-FIELDS   TO WS-IL-LIMIT-EDIT                 
023200        MOVE WS-INFEASIBLE-LINE       TO MF-MESSAGE-TEXT                  
023300        WRITE MF-MESSAGE-RECORD.                                          
023400    250000-END-REJECT-BATCH.                                              
023500        EXIT.                                                             
023600                                                                          
023700*    THIRTEEN-DEEP NESTED CROSS-PRODUCT.  FIELD 1 OUTERMOST,              
023800*    FIELD 13 INNERMOST AND FASTEST-VARYING, MIN (SELECTOR 1)             
023900*    BEFORE MAX (SELECTOR 2) AT EVERY LEVEL.  A DISABLED FIELD'S          
024000*    SELECTOR NEVER GOES PAST 1 SO IT CONTRIBUTES ITS MINIMUM ON          
024100*    EVERY PASS.                                                          
024200    300000-BEGIN-EXPAND-FIELD.                                            
024300        MOVE ZERO                    TO WS-SCENARIO-NUM                   
024400        PERFORM 400000-BEGIN-MATERIALIZE-SCENARIO                         
024500           THRU 400000-END-MATERIALIZE-SCENARIO                           
024600          VARYING WS-SEL-01 FROM 1 BY 1                                   
024700            UNTIL WS-SEL-01 IS GREATER THAN WS-FLD-COUNT (1)              
024800          AFTER WS-SEL-02 FROM 1 BY 1                                     
024900            UNTIL WS-SEL-02 IS GREATER THAN WS-FLD-COUNT (2)              
025000          AFTER WS-SEL-03 FROM 1 BY 1                                     
025100            UNTIL WS-SEL-03 IS GREATER THAN WS-FLD-COUNT (3)              
025200          AFTER WS-SEL-04 FROM 1 BY 1                                     
025300            UNTIL WS-SEL-04 IS GREATER THAN WS-FLD-COUNT (4)              
025400          AFTER WS-SEL-05 FROM 1 BY 1                                     
025500            UNTIL WS-SEL-05 IS GREATER THAN WS-FLD-COUNT (5)              
025600          AFTER WS-SEL-06 FROM 1 BY 1                                     
025700            UNTIL WS-SEL-06 IS GREATER THAN WS-FLD-COUNT (6)              
025800          AFTER WS-SEL-07 FROM 1 BY 1                                     
025900            UNTIL WS-SEL-07 IS GREATER THAN WS-FLD-COUNT (7)              
026000          AFTER WS-SEL-08 FROM 1 BY 1                                     
026100            UNTIL WS-SEL-08 IS GREATER THAN WS-FLD-COUNT (8)              
026200          AFTER WS-SEL-09 FROM 1 BY 1                                     
026300            UNTIL WS-SEL-09 IS GREATER THAN WS-FLD-COUNT (9)              
026400          AFTER WS-SEL-10 FROM 1 BY 1                                     
026500            UNTIL WS-SEL-10 IS GREATER THAN WS-FLD-COUNT (10)             
026600          AFTER WS-SEL-11 FROM 1 BY 1                                     
026700            UNTIL WS-SEL-11 IS GREATER THAN WS-FLD-COUNT (11)             
026800          AFTER WS-SEL-12 FROM 1 BY 1                                     
026900            UNTIL WS-SEL-12 IS GREATER THAN WS-FLD-COUNT (12)             
027000          AFTER WS-SEL-13 FROM 1 BY 1                                     
027100            UNTIL WS-SEL-13 IS GREATER THAN WS-FLD-COUNT (13).            
027200    300000-END-EXPAND-FIELD.                                              
027300        EXIT.                                                             
027400                                                                          
027500*    BUILD AND WRITE ONE PLAN-INPUT RECORD FOR THE CURRENT                
027600*    COMBINATION OF SELECTORS.  FIELDS 10 AND 11 (REAL-ESTATE             
027700*    APPRECIATION AND SALE-AGE RANGES) ARE WALKED FOR THE                 
027800*    SCENARIO COUNT ONLY -- THE SHARED PROPERTY LIST GOES OUT             
027900*    UNCHANGED, THE SAME AS THE OLD RP-2 GENERATOR DID.                   
028000    400000-BEGIN-MATERIALIZE-SCENARIO.                                    
028100        ADD 1                         TO WS-SCENARIO-NUM                  
028200        MOVE SPACES                   TO PI-PLAN-INPUT-RECORD             
028300        MOVE WS-SCENARIO-NUM          TO PI-PLAN-ID                       
028400        MOVE BC-CURRENT-AGE           TO PI-CURRENT-AGE                   
028500        MOVE BC-LIFE-EXPECTANCY       TO PI-LIFE-EXPECTANCY               
028600        MOVE BC-PROVINCE-CODE         TO PI-PROVINCE-CODE                 
028700                                                                          
028800        MOVE WS-FV-AMOUNT (1  WS-SEL-01) TO PI-RETIREMENT-AGE             
028900        MOVE WS-FV-AMOUNT (2  WS-SEL-02) TO PI-RRSP-BALANCE               
029000        MOVE WS-FV-AMOUNT (3  WS-SEL-03) TO PI-TFSA-BALANCE               
029100        MOVE WS-FV-AMOUNT (4  WS-SEL-04) TO PI-NONREG-BALANCE             
029200        MOVE WS-FV-AMOUNT (5  WS-SEL-05) TO PI-ANNUAL-SPENDING            
029300        MOVE WS-FV-AMOUNT (6  WS-SEL-06) TO PI-MONTHLY-CONTRIB            
029400        MOVE WS-FV-AMOUNT (7  WS-SEL-07) TO PI-RRSP-RETURN                
029500        MOVE WS-FV-AMOUNT (8  WS-SEL-08) TO PI-TFSA-RETURN                
029600        MOVE WS-FV-AMOUNT (9  WS-SEL-09) TO PI-NONREG-RETURN              
029700        MOVE WS-FV-AMOUNT (12 WS-SEL-12) TO PI-CPP-START-AGE              
029800        MOVE WS-FV-AMOUNT (13 WS-SEL-13) TO PI-OAS-START-AGE              
029900                                                                          
030000        MOVE CTE-DEFAULT-CPP-MONTHLY  TO PI-CPP-MONTHLY                   
030100        MOVE 'S'                      TO PI-TAX-MODE                      
030200        MOVE 'N'                      TO PI-HAS-SPOUSE                    
030300        MOVE ZERO                     TO PI-SPOUSE-AGE                    
030400                                                                          
030500        MOVE BC-PENSION-COUNT         TO PI-PENSION-COUNT                 
030600        PERFORM 410000-BEGIN-COPY-PENSION-ENTRY                           
030700           THRU 410000-END-COPY-PENSION-ENTRY                             
030800          VARYING WS-PENSION-SUB FROM 1 BY 1                              
030900            UNTIL WS-PENSION-SUB IS GREATER THAN 5                        
031000                                                                          
031100        MOVE BC-PROPERTY-COUNT        TO PI-PROPERTY-COUNT                
031200        PERFORM 420000-BEGIN-COPY-PROPERTY-ENTRY                          
031300           THRU 420000-END-COPY-PROPERTY-ENTRY                            
031400          VARYING WS-PROPERTY-SUB FROM 1 BY 1                             
031500            UNTIL WS-PROPERTY-SUB IS GREATER THAN 3                       
031600                                                                          
031700        WRITE PI-PLAN-INPUT-RECORD.                                       
031800    400000-END-MATERIALIZE-SCENARIO.                                      
031900        EXIT.                                                             
032000                                                                          
032100*    ONE PENSION-STREAM ENTRY PASSED THROUGH UNCHANGED -- SAME            
032200*    REASON AS 210000 ABOVE.                                              
032300    410000-BEGIN-COPY-PENSION-ENTRY.                                      
032400        MOVE BC-PEN-MONTHLY (WS-PENSION-SUB)                              
032500                         TO PI-PEN-MONTHLY (WS-PENSION-SUB)               
032600        MOVE BC-PEN-START-YEAR (WS-PENSION-SUB)                           
032700                         TO PI-PEN-START-YEAR (WS-PENSION-SUB)            
032800        MOVE BC-PEN-END-YEAR (WS-PENSION-SUB)                             
032900                         TO PI-PEN-END-YEAR (WS-PENSION-SUB)              
033000        MOVE BC-PEN-INDEX-RATE (WS-PENSION-SUB)                           
033100                         TO PI-PEN-INDEX-RATE (WS-PENSION-SUB).           
033200    410000-END-COPY-PENSION-ENTRY.                                        
033300        EXIT.                                                             
033400                                                                          
033500*    ONE PROPERTY ENTRY PASSED THROUGH UNCHANGED -- SAME REASON           
033600*    AS 210000 ABOVE.                                                     
033700    420000-BEGIN-COPY-PROPERTY-ENTRY.                                     
033800        MOVE BC-PROP-VALUE (WS-PROPERTY-SUB)                              
033900                         TO PI-PROP-VALUE (WS-PROPERTY-SUB)               
034000        MOVE BC-PROP-RETURN (WS-PROPERTY-SUB)                             
034100                         TO PI-PROP-RETURN (WS-PROPERTY-SUB)              
034200        MOVE BC-PROP-SALE-AGE (WS-PROPERTY-SUB)                           
034300                         TO PI-PROP-SALE-AGE (WS-PROPERTY-SUB)            
034400        MOVE BC-PROP-TYPE (WS-PROPERTY-SUB)                               
034500                         TO PI-PROP-TYPE (WS-PROPERTY-SUB).               
034600    420000-END-COPY-PROPERTY-ENTRY.                                       
034700        EXIT.                                                             
034800                                                                          
034900    990000-BEGIN-CLOSE-FILES.                                             
035000        CLOSE CONTROL-FILE                                                
035100        CLOSE SCENARIO-FILE                                               
035200        CLOSE MESSAGES-FILE                                               
035300        DISPLAY 'SCNGEN -- SCENARIOS WRITTEN ' WS-SCENARIO-NUM.           
035400    990000-END-CLOSE-FILES.                                               
035500        EXIT.                                                             
035600                                                                          
035700    END PROGRAM SCNGEN.                                                   
