000100*****************************************************************         
000200**  CANRULES                                                              
000300**  CANADIAN RETIREMENT PLANNING SYSTEM -- CANADIAN RULES UTILITY         
000400**  CALLABLE SUBPROGRAM.  HOLDS THE RRIF MINIMUM-WITHDRAWAL               
000500**  FACTOR TABLE, THE CPP EARLY/LATE ADJUSTMENT, THE OAS                  
000600**  CLAWBACK, AND THE RRIF WITHHOLDING-TAX LOOKUP, SO ONE COPY OF         
000700**  THE GOVERNMENT TABLES SERVES RETPROJ AND ANY ONE-OFF UTILITY          
000800**  THAT NEEDS THEM.  NO FILES OF ITS OWN.                                
000900**----------------------------------------------------------------        
001000**  MAINT LOG                                                             
001100**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001200**  911102  RGH  RP-0101  ORIGINAL SPLIT FROM THE PROJECTION              
001300**                        ENGINE -- RRIF FACTOR AND CPP ADJUST            
001400**                        ONLY.                                           
001500**  920815  RGH  RP-0119  OAS CLAWBACK FUNCTION ADDED.                    
001600**  980221  LDM  RP-0203  Y2K -- ALL AGE FIELDS CONFIRMED FOUR-           
001700**                        DIGIT SAFE (NO CHANGE NEEDED, LOGGED            
001800**                        FOR THE AUDIT).                                 
001900**  051130  KWT  RP-0345  RRIF WITHHOLDING-TAX FUNCTION ADDED FOR         
002000**                        THE ONE-OFF WITHDRAWAL PLANNING UTILITY.        
002100**  140306  KWT  RP-0409  RETURN-CODE FIELD ADDED SO CALLERS CAN          
002200**                        TELL AN INVALID AGE FROM A ZERO RESULT.         
002300*****************************************************************         
002400    IDENTIFICATION DIVISION.                                              
002500    PROGRAM-ID.  CANRULES.                                                
002600    AUTHOR.      R G HALVORSEN.                                           
002700    INSTALLATION. CANADIAN RETIREMENT PLANNING SYSTEM.                    
002800    DATE-WRITTEN. 11/02/91.                                               
002900    DATE-COMPILED.                                                        
003000    SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.                       
003100                                                                          
003200    ENVIRONMENT DIVISION.                                                 
003300    CONFIGURATION SECTION.                                                
003400    SPECIAL-NAMES.                                                        
003500        CLASS DIGIT-CLASS IS '0' THRU '9'.                                
003600                                                                          
003700    DATA DIVISION.                                                        
003800    WORKING-STORAGE SECTION.                                              
003900*                                                                         
004000    78  CTE-01                            VALUE 01.                       
004100    78  CTE-AGE-55                        VALUE 55.                       
004200    78  CTE-AGE-65                        VALUE 65.                       
004300    78  CTE-AGE-70                        VALUE 70.                       
004400    78  CTE-AGE-71                        VALUE 71.                       
004500    78  CTE-AGE-95                        VALUE 95.                       
004600    78  CTE-CPP-EARLY-RATE                VALUE .006.                     
004700    78  CTE-CPP-LATE-RATE                 VALUE .007.                     
004800    78  CTE-CPP-LATE-MONTHS-CAP           VALUE 60.                       
004900    78  CTE-OAS-YOUNG-MONTHLY             VALUE 713.34.                   
005000    78  CTE-OAS-OLD-MONTHLY               VALUE 784.67.                   
005100    78  CTE-OAS-AGE-CUTOVER               VALUE 75.                       
005200    78  CTE-OAS-THRESHOLD                 VALUE 90997.00.                 
005300    78  CTE-OAS-CLAWBACK-RATE             VALUE .15.                      
005400                                                                          
005500    COPY RRIFTAB.                                                         
005600*                                                                         
005700*    SUBSCRIPTS AND WORK FIELDS -- REDEFINED THREE WAYS SO A              
005800*    SINGLE DUMP PARAGRAPH CAN SHOW THE OPERATOR EITHER THE               
005900*    RAW COUNTERS OR THE PACKED YEAR/MONTH SPLIT USED BY THE              
006000*    CPP ADJUSTMENT.                                                      
006100    01  WS-WORK-COUNTERS.                                                 
006200        03  WS-MONTHS-EARLY               PIC S9(04)   COMP.              
006300        03  WS-MONTHS-LATE                PIC S9(04)   COMP.              
006400        03  WS-YEARS-EARLY-LATE            PIC S9(04)   COMP.             
006500        03  FILLER                         PIC X(02).                     
006600    01  WS-WORK-COUNTERS-PACKED REDEFINES WS-WORK-COUNTERS.               
006700        03  WS-WCP-FIELD-1                 PIC S9(04)   COMP.             
006800        03  WS-WCP-FIELD-2                 PIC S9(04)   COMP.             
006900        03  WS-WCP-FIELD-3                 PIC S9(04)   COMP.             
007000        03  FILLER                         PIC X(02).                     
007100                                                                          
007200    01  WS-CPP-BASE-AND-ADJ.                                              
007300        03  WS-CPP-ADJ-MONTHLY             PIC 9(5)V9(2).                 
007400        03  FILLER                         PIC X(02).                     
007500    01  WS-CPP-BASE-AND-ADJ-EDIT REDEFINES WS-CPP-BASE-AND-ADJ.           
007600        03  WS-CPP-ADJ-MONTHLY-X           PIC 9(7).                      
007700        03  FILLER                         PIC X(02).                     
007800                                                                          
007900    01  WS-OAS-WORK.                                                      
008000        03  WS-OAS-BASE-MONTHLY            PIC 9(5)V9(2).                 
008100        03  WS-OAS-BASE-ANNUAL             PIC 9(7)V9(2).                 
008200        03  WS-OAS-CLAWBACK                PIC 9(7)V9(2).                 
008300        03  FILLER                         PIC X(02).                     
008400    01  WS-OAS-WORK-EDIT REDEFINES WS-OAS-WORK.                           
008500        03  WS-OW-FRONT                    PIC X(07).                     
008600        03  WS-OW-BACK                     PIC X(16).                     
008700                                                                          
008800    01  WS-WITHHOLD-WORK.                                                 
008900        03  WS-WH-RATE                     PIC V9(05).                    
009000        03  FILLER                         PIC X(03).                     
009100                                                                          
009200    LINKAGE SECTION.                                                      
009300    01  LK-CANRULES-PARMS.                                                
009400        03  LK-FUNCTION-CODE               PIC X(02).                     
009500            88  LK-FUNC-RRIF-FACTOR            VALUE 'RF'.                
009600            88  LK-FUNC-CPP-ADJUST             VALUE 'CP'.                
009700            88  LK-FUNC-OAS-CLAWBACK           VALUE 'OA'.                
009800            88  LK-FUNC-RRIF-WITHHOLD          VALUE 'RW'.                
009900        03  LK-AGE                         PIC 9(03).                     
010000        03  LK-SPOUSE-AGE                  PIC 9(03).                     
010100        03  LK-HAS-SPOUSE                  PIC X(01).                     
010200        03  LK-RRIF-FACTOR                  PIC V9(05).                   
010300        03  LK-CPP-BASE-MONTHLY             PIC 9(5)V9(2).                
010400        03  LK-CPP-START-AGE                PIC 9(03).                    
010500        03  LK-CPP-ADJ-ANNUAL                PIC 9(7)V9(2).               
010600        03  LK-OAS-START-AGE                 PIC 9(03).                   
010700        03  LK-ESTIMATED-INCOME              PIC 9(9)V9(2).               
010800        03  LK-OAS-INCOME                     PIC 9(7)V9(2).              
010900        03  LK-PROVINCE-CODE                  PIC X(02).                  
011000        03  LK-RETURN-CODE                    PIC 9(02).                  
011100            88  LK-RTN-OK                         VALUE 00.               
011200            88  LK-RTN-INVALID                    VALUE 99.               
011300*                                                                         
011400*    THE WITHHOLDING FIELDS ARE ONLY EVER FILLED IN WHEN THE              
011500*    CALLER SENDS FUNCTION CODE 'RW' -- RETPROJ'S OWN LOOP NEVER          
011600*    SETS THAT CODE, SO ITS SHORTER COPY OF THIS GROUP DOES NOT           
011700*    CARRY THEM.  ONLY THE ONE-OFF WITHDRAWAL UTILITY PASSES THE          
011800*    LONGER GROUP BELOW.                                                  
011900        03  LK-WITHHOLD-AMOUNT                PIC 9(9)V9(2).              
012000        03  LK-WITHHOLD-TAX                   PIC 9(9)V9(2).              
012100                                                                          
012200    PROCEDURE DIVISION USING LK-CANRULES-PARMS.                           
012300    MAIN-PARAGRAPH.                                                       
012400        MOVE 00                      TO LK-RETURN-CODE                    
012500                                                                          
012600        EVALUATE TRUE                                                     
012700            WHEN LK-FUNC-RRIF-FACTOR                                      
012800                PERFORM 200000-BEGIN-RRIF-FACTOR                          
012900                   THRU 200000-END-RRIF-FACTOR                            
013000            WHEN LK-FUNC-CPP-ADJUST                                       
013100                PERFORM 300000-BEGIN-CPP-ADJUST                           
013200                   THRU 300000-END-CPP-ADJUST                             
013300            WHEN LK-FUNC-OAS-CLAWBACK                                     
013400                PERFORM 400000-BEGIN-OAS-CLAWBACK                         
013500                   THRU 400000-END-OAS-CLAWBACK                           
013600            WHEN LK-FUNC-RRIF-WITHHOLD                                    
013700                PERFORM 500000-BEGIN-RRIF-WITHHOLDING                     
013800                   THRU 500000-END-RRIF-WITHHOLDING                       
013900            WHEN OTHER                                                    
014000                SET LK-RTN-INVALID    TO TRUE                             
014100        END-EVALUATE                                                      
014200                                                                          
014300        GOBACK.                                                           
014400                                                                          
014500*    RULE 1 -- RRIF MINIMUM-WITHDRAWAL FACTOR.  AGE 71 AND UP             
014600*    COMES STRAIGHT OFF THE TABLE; 55 THROUGH 70 USES THE                 
014700*    ACTUARIAL FORMULA (THE TABLE CARRIES THOSE AGES TOO, BUT             
014800*    ONLY AS REFERENCE -- SEE THE BANNER ON RRIFTAB).                     
014900    200000-BEGIN-RRIF-FACTOR.                                             
015000        MOVE ZERO                    TO LK-RRIF-FACTOR                    
015100        IF LK-AGE IS LESS THAN CTE-AGE-55                                 
015200            SET LK-RTN-INVALID        TO TRUE                             
015300            GO TO 200000-END-RRIF-FACTOR                                  
015400        END-IF                                                            
015500                                                                          
015600        IF LK-AGE IS GREATER THAN CTE-AGE-95                              
015700            MOVE .20                  TO LK-RRIF-FACTOR                   
015800            GO TO 200000-END-RRIF-FACTOR                                  
015900        END-IF                                                            
016000                                                                          
016100        IF LK-AGE IS LESS THAN OR EQUAL TO CTE-AGE-70                     
016200            COMPUTE LK-RRIF-FACTOR ROUNDED =                              
016300                    1 / (90 - LK-AGE)                                     
016400            GO TO 200000-END-RRIF-FACTOR                                  
016500        END-IF                                                            
016600                                                                          
016700        SET IDX-RT-AGE                TO CTE-01                           
016800        SEARCH RT-RRIF-ENTRY                                              
016900            AT END                                                        
017000                SET LK-RTN-INVALID    TO TRUE                             
017100            WHEN RT-AGE (IDX-RT-AGE) IS EQUAL TO LK-AGE                   
017200                MOVE RT-FACTOR (IDX-RT-AGE)  TO LK-RRIF-FACTOR            
017300        END-SEARCH.                                                       
017400    200000-END-RRIF-FACTOR.                                               
017500        EXIT.                                                             
017600                                                                          
017700*    RULE 2 -- CPP EARLY/LATE ADJUSTMENT.                                 
017800    300000-BEGIN-CPP-ADJUST.                                              
017900        MOVE ZERO                    TO LK-CPP-ADJ-ANNUAL                 
018000        IF LK-CPP-START-AGE IS LESS THAN 60                               
018100           OR LK-CPP-START-AGE IS GREATER THAN CTE-AGE-70                 
018200            SET LK-RTN-INVALID        TO TRUE                             
018300            GO TO 300000-END-CPP-ADJUST                                   
018400        END-IF                                                            
018500                                                                          
018600        EVALUATE TRUE                                                     
018700            WHEN LK-CPP-START-AGE IS LESS THAN CTE-AGE-65                 
018800                COMPUTE WS-MONTHS-EARLY =                                 
018900                        (CTE-AGE-65 - LK-CPP-START-AGE) * 12              
019000                COMPUTE WS-CPP-ADJ-MONTHLY ROUNDED =                      
019100                    LK-CPP-BASE-MONTHLY *                                 
019200                    (1 - (WS-MONTHS-EARLY * CTE-CPP-EARLY-RATE))          
019300            WHEN LK-CPP-START-AGE IS GREATER THAN CTE-AGE-65              
019400                COMPUTE WS-MONTHS-LATE =                                  
019500                        (LK-CPP-START-AGE - CTE-AGE-65) * 12              
019600                IF WS-MONTHS-LATE IS GREATER THAN                         
019700                                     CTE-CPP-LATE-MONTHS-CAP              
019800                    MOVE CTE-CPP-LATE-MONTHS-CAP TO WS-MONTHS-LATE        
019900                END-IF                                                    
020000                COMPUTE WS-CPP-ADJ-MONTHLY ROUNDED =                      
020100                    LK-CPP-BASE-MONTHLY *                                 
020200                    (1 + (WS-MONTHS-LATE * CTE-CPP-LATE-RATE))            
020300            WHEN OTHER                                                    
020400                MOVE LK-CPP-BASE-MONTHLY TO WS-CPP-ADJ-MONTHLY            
020500        END-EVALUATE                                                      
020600                                                                          
020700        COMPUTE LK-CPP-ADJ-ANNUAL ROUNDED =                               
020800                WS-CPP-ADJ-MONTHLY * 12.                                  
020900    300000-END-CPP-ADJUST.                                                
021000        EXIT.                                                             
021100                                                                          
021200*    RULE 4 -- OAS BASE AMOUNT AND CLAWBACK.                              
021300    400000-BEGIN-OAS-CLAWBACK.                                            
021400        IF LK-AGE IS GREATER THAN OR EQUAL TO CTE-OAS-AGE-CUTOVER         
021500            MOVE CTE-OAS-OLD-MONTHLY    TO WS-OAS-BASE-MONTHLY            
021600        ELSE                                                              
021700            MOVE CTE-OAS-YOUNG-MONTHLY  TO WS-OAS-BASE-MONTHLY            
021800        END-IF                                                            
021900        COMPUTE WS-OAS-BASE-ANNUAL ROUNDED =                              
022000                WS-OAS-BASE-MONTHLY * 12                                  
022100                                                                          
022200        MOVE ZERO                     TO WS-OAS-CLAWBACK                  
022300        IF LK-ESTIMATED-INCOME IS GREATER THAN CTE-OAS-THRESHOLD          
022400            COMPUTE WS-OAS-CLAWBACK ROUNDED =                             
022500                (LK-ESTIMATED-INCOME - CTE-OAS-THRESHOLD)                 
022600                * CTE-OAS-CLAWBACK-RATE                                   
022700            IF WS-OAS-CLAWBACK IS GREATER THAN WS-OAS-BASE-ANNUAL         
022800                MOVE WS-OAS-BASE-ANNUAL  TO WS-OAS-CLAWBACK               
022900            END-IF                                                        
023000        END-IF                                                            
023100                                                                          
023200        COMPUTE LK-OAS-INCOME =                                           
023300                WS-OAS-BASE-ANNUAL - WS-OAS-CLAWBACK                      
023400        IF LK-OAS-INCOME IS LESS THAN ZERO                                
023500            MOVE ZERO                  TO LK-OAS-INCOME                   
023600        END-IF.                                                           
023700    400000-END-OAS-CLAWBACK.                                              
023800        EXIT.                                                             
023900                                                                          
024000*    UNIT 2 CALLABLE RULE -- RRIF WITHHOLDING TAX.  APPLIES TO            
024100*    THE FULL WITHDRAWAL, NOT PER-SLICE.  NOT REACHED BY                  
024200*    RETPROJ'S OWN LOOP -- KEPT FOR THE WITHDRAWAL-PLANNING               
024300*    UTILITY.                                                             
024400    500000-BEGIN-RRIF-WITHHOLDING.                                        
024500        IF LK-PROVINCE-CODE IS EQUAL TO 'QC'                              
024600            EVALUATE TRUE                                                 
024700                WHEN LK-WITHHOLD-AMOUNT IS LESS THAN OR EQUAL             
024800                                              TO 5000.00                  
024900                    MOVE .05             TO WS-WH-RATE                    
025000                WHEN LK-WITHHOLD-AMOUNT IS LESS THAN OR EQUAL             
025100                                              TO 15000.00                 
025200                    MOVE .10             TO WS-WH-RATE                    
025300                WHEN OTHER                                                
025400                    MOVE .15             TO WS-WH-RATE                    
025500            END-EVALUATE                                                  
025600        ELSE                                                              
025700            EVALUATE TRUE                                                 
025800                WHEN LK-WITHHOLD-AMOUNT IS LESS THAN OR EQUAL             
025900                                              TO 5000.00                  
026000                    MOVE .10             TO WS-WH-RATE                    
026100                WHEN LK-WITHHOLD-AMOUNT IS LESS THAN OR EQUAL             
026200                                              TO 15000.00                 
026300                    MOVE .20             TO WS-WH-RATE                    
026400                WHEN OTHER                                                
026500                    MOVE .30             TO WS-WH-RATE                    
026600            END-EVALUATE                                                  
026700        END-IF                                                            
026800                                                                          
026900        COMPUTE LK-WITHHOLD-TAX ROUNDED =                                 
027000                LK-WITHHOLD-AMOUNT * WS-WH-RATE.                          
027100    500000-END-RRIF-WITHHOLDING.                                          
027200        EXIT.                                                             
027300                                                                          
027400    END PROGRAM CANRULES.                                                 
