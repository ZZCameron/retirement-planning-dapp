000100*****************************************************************         
000200**  TAXCALC                                                               
000300**  RETIREMENT PLANNING SYSTEM -- ACCURATE-MODE TAX CALCULATOR            
000400**  CALLABLE SUBPROGRAM.  GIVEN A TAXABLE INCOME AND A PROVINCE           
000500**  CODE, WALKS THE FEDERAL AND PROVINCIAL BRACKET TABLES AND             
000600**  HANDS BACK FEDERAL TAX, PROVINCIAL TAX, TOTAL TAX, AND THE            
000700**  MARGINAL AND EFFECTIVE RATES.  NO FILES OF ITS OWN -- THE             
000800**  BRACKET FIGURES ARE LOADED INTO WORKING-STORAGE ONCE, ON THE          
000900**  FIRST CALL, AND HELD FOR THE LIFE OF THE RUN.                         
001000**----------------------------------------------------------------        
001100**  MAINT LOG                                                             
001200**  YYMMDD  WHO  TKT      DESCRIPTION                                     
001300**  980714  LDM  RP-0231  ORIGINAL SPLIT FROM THE PROJECTION              
001400**                        ENGINE -- SIX PROVINCES, FEDERAL, ONE           
001500**                        BRACKET WALK.                                   
001600**  980910  LDM  RP-0238  REMAINING FOUR PROVINCES ADDED (NB, PE,         
001700**                        NL, MB).                                        
001800**  990224  LDM  RP-0247  Y2K -- BASIC-PERSONAL-AMOUNT AND                
001900**                        BRACKET TABLES CONFIRMED FOUR-DIGIT             
002000**                        YEAR CLEAN (NO DATE MATH IN MODULE).            
002100**  140306  KWT  RP-0409  MARGINAL/EFFECTIVE RATE COMPUTATION             
002200**                        ADDED FOR THE ACCURATE-MODE                     
002300**                        RECOMMENDATION TEXT.                            
002400**  240115  SPT  RP-0512  RATES REFRESHED TO 2024 SCHEDULE,               
002500**                        BRACKET COUNTS RAISED TO EIGHT FOR              
002600**                        NEWFOUNDLAND.                                   
002700*****************************************************************         
002800    IDENTIFICATION DIVISION.                                              
002900    PROGRAM-ID.  TAXCALC.                                                 
003000    AUTHOR.      L D MERCER.                                              
003100    INSTALLATION. CANADIAN RETIREMENT PLANNING SYSTEM.                    
003200    DATE-WRITTEN. 07/14/98.                                               
003300    DATE-COMPILED.                                                        
003400    SECURITY.    UNCLASSIFIED -- INTERNAL USE ONLY.                       
003500                                                                          
003600    ENVIRONMENT DIVISION.                                                 
003700    CONFIGURATION SECTION.                                                
003800    SPECIAL-NAMES.                                                        
003900        CLASS DIGIT-CLASS IS '0' THRU '9'.                                
004000                                                                          
004100    DATA DIVISION.                                                        
004200    WORKING-STORAGE SECTION.                                              
004300*                                                                         
004400    78  CTE-01                            VALUE 01.                       
004500    78  CTE-FEDERAL-BPA                   VALUE 15000.00.                 
004600    78  CTE-FED-BRACKET-COUNT             VALUE 5.                        
004700                                                                          
004800    COPY TAXTAB.                                                          
004900*                                                                         
005000*    ACCUMULATOR AND SUBSCRIPT WORK AREA -- REDEFINED SO THE              
005100*    SAME BYTES CAN BE INSPECTED AS THE FEDERAL WALK OR THE               
005200*    PROVINCIAL WALK WHEN THE DIAGNOSTIC DISPLAY IS TURNED ON             
005300*    UNDER UPSI-9.                                                        
005400    01  WS-WALK-WORK.                                                     
005500        03  WS-REMAINING-INCOME           PIC 9(9)V9(2).                  
005600        03  WS-BRACKET-WIDTH              PIC 9(9)V9(2).                  
005700        03  WS-BRACKET-LOWER              PIC 9(9)V9(2).                  
005800        03  WS-TAX-ACCUM                  PIC 9(9)V9(2).                  
005900        03  WS-MARGINAL-RATE-WORK          PIC V9(05).                    
006000        03  FILLER                         PIC X(03).                     
006100    01  WS-FEDERAL-WALK REDEFINES WS-WALK-WORK.                           
006200        03  WS-FW-REMAINING                PIC 9(9)V9(2).                 
006300        03  WS-FW-WIDTH                    PIC 9(9)V9(2).                 
006400        03  WS-FW-LOWER                    PIC 9(9)V9(2).                 
006500        03  WS-FW-ACCUM                    PIC 9(9)V9(2).                 
006600        03  WS-FW-RATE                     PIC V9(05).                    
006700        03  FILLER                         PIC X(03).                     
006800    01  WS-PROVINCIAL-WALK REDEFINES WS-WALK-WORK.                        
006900        03  WS-PW-REMAINING                PIC 9(9)V9(2).                 
007000        03  WS-PW-WIDTH                    PIC 9(9)V9(2).                 
007100        03  WS-PW-LOWER                    PIC 9(9)V9(2).                 
007200        03  WS-PW-ACCUM                    PIC 9(9)V9(2).                 
007300        03  WS-PW-RATE                     PIC V9(05).                    
007400        03  FILLER                         PIC X(03).                     
007500    01  WS-WALK-WORK-DISPLAY REDEFINES WS-WALK-WORK.                      
007600        03  WS-WWD-REMAINING               PIC X(11).                     
007700        03  WS-WWD-WIDTH                   PIC X(11).                     
007800        03  WS-WWD-LOWER                   PIC X(11).                     
007900        03  WS-WWD-ACCUM                   PIC X(11).                     
008000        03  WS-WWD-RATE                    PIC X(05).                     
008100        03  FILLER                         PIC X(03).                     
008200                                                                          
008300    01  WS-REDUCED-INCOME.                                                
008400        03  WS-FEDERAL-TAXABLE             PIC 9(9)V9(2).                 
008500        03  WS-PROVINCIAL-TAXABLE          PIC 9(9)V9(2).                 
008600        03  FILLER                         PIC X(04).                     
008700                                                                          
008800    01  WS-SUBSCRIPTS.                                                    
008900        03  WS-BC-SUB                     PIC 9(02)  COMP.                
009000        03  FILLER                         PIC X(02).                     
009100                                                                          
009200    LINKAGE SECTION.                                                      
009300    01  LK-TAXCALC-PARMS.                                                 
009400        03  LK-TAXABLE-INCOME               PIC 9(9)V9(2).                
009500        03  LK-PROVINCE-CODE-TX             PIC X(02).                    
009600        COPY TAXRES.                                                      
009700                                                                          
009800    PROCEDURE DIVISION USING LK-TAXCALC-PARMS.                            
009900    MAIN-PARAGRAPH.                                                       
010000        IF NOT TT-ALREADY-LOADED                                          
010100            PERFORM 100000-BEGIN-LOAD-RATE-TABLES                         
010200               THRU 100000-END-LOAD-RATE-TABLES                           
010300        END-IF                                                            
010400                                                                          
010500        MOVE ZERO                    TO TR-FEDERAL-TAX                    
010600        MOVE ZERO                    TO TR-PROVINCIAL-TAX                 
010700        MOVE ZERO                    TO TR-TOTAL-TAX                      
010800        MOVE ZERO                    TO TR-EFFECTIVE-RATE                 
010900        MOVE ZERO                    TO TR-MARGINAL-RATE                  
011000                                                                          
011100        IF LK-TAXABLE-INCOME IS GREATER THAN ZERO                         
011200            PERFORM 200000-BEGIN-FEDERAL-TAX                              
011300               THRU 200000-END-FEDERAL-TAX                                
011400            PERFORM 300000-BEGIN-PROVINCIAL-TAX                           
011500               THRU 300000-END-PROVINCIAL-TAX                             
011600            PERFORM 400000-BEGIN-RATES                                    
011700               THRU 400000-END-RATES                                      
011800        END-IF                                                            
011900                                                                          
012000        GOBACK.                                                           
012100                                                                          
012200*    THE FEDERAL AND FIRST-SIX-PROVINCE RATES WERE HARD MOVED IN          
012300*    WHEN THE MODULE WAS SPLIT OUT IN 1998; THE 2014 AND 2024             
012400*    REFRESHES SIMPLY REPLACED THE VALUES IN THIS PARAGRAPH               
012500*    RATHER THAN RECODE THE WALK LOGIC BELOW.                             
012600    100000-BEGIN-LOAD-RATE-TABLES.                                        
012700        MOVE CTE-FEDERAL-BPA          TO TT-FEDERAL-BPA                   
012800        MOVE 5                        TO TT-FEDERAL-BRACKET-COUNT         
012900        MOVE 55867.00  TO TT-FED-UPPER (1)                                
013000        MOVE .15000    TO TT-FED-RATE  (1)                                
013100        MOVE 111733.00 TO TT-FED-UPPER (2)                                
013200        MOVE .20500    TO TT-FED-RATE  (2)                                
013300        MOVE 173205.00 TO TT-FED-UPPER (3)                                
013400        MOVE .26000    TO TT-FED-RATE  (3)                                
013500        MOVE 246752.00 TO TT-FED-UPPER (4)                                
013600        MOVE .29000    TO TT-FED-RATE  (4)                                
013700        MOVE 999999999.99 TO TT-FED-UPPER (5)                             
013800        MOVE .33000    TO TT-FED-RATE  (5)                                
013900                                                                          
014000        MOVE 'ON'  TO TT-PROV-CODE (1)                                    
014100        MOVE 11865.00 TO TT-PROV-BPA (1)                                  
014200        MOVE 5         TO TT-PROV-BRACKET-COUNT (1)                       
014300        MOVE 49231.00  TO TT-PROV-UPPER (1 1)                             
014400        MOVE .05050    TO TT-PROV-RATE  (1 1)                             
014500        MOVE 98463.00  TO TT-PROV-UPPER (1 2)                             
014600        MOVE .09150    TO TT-PROV-RATE  (1 2)                             
014700        MOVE 150000.00 TO TT-PROV-UPPER (1 3)                             
014800        MOVE .11160    TO TT-PROV-RATE  (1 3)                             
014900        MOVE 220000.00 TO TT-PROV-UPPER (1 4)                             
015000        MOVE .12160    TO TT-PROV-RATE  (1 4)                             
015100        MOVE 999999999.99 TO TT-PROV-UPPER (1 5)                          
015200        MOVE .13160    TO TT-PROV-RATE  (1 5)                             
015300                                                                          
015400        MOVE 'BC'  TO TT-PROV-CODE (2)                                    
015500        MOVE 12580.00 TO TT-PROV-BPA (2)                                  
015600        MOVE 7         TO TT-PROV-BRACKET-COUNT (2)                       
015700        MOVE 45654.00  TO TT-PROV-UPPER (2 1)                             
015800        MOVE .05060    TO TT-PROV-RATE  (2 1)                             
015900        MOVE 91310.00  TO TT-PROV-UPPER (2 2)                             
016000        MOVE .07700    TO TT-PROV-RATE  (2 2)                             
016100        MOVE 104835.00 TO TT-PROV-UPPER (2 3)                             
016200        MOVE .10500    TO TT-PROV-RATE  (2 3)                             
016300        MOVE 127299.00 TO TT-PROV-UPPER (2 4)                             
016400        MOVE .12290    TO TT-PROV-RATE  (2 4)                             
016500        MOVE 172602.00 TO TT-PROV-UPPER (2 5)                             
016600        MOVE .14700    TO TT-PROV-RATE  (2 5)                             
016700        MOVE 240716.00 TO TT-PROV-UPPER (2 6)                             
016800        MOVE .16800    TO TT-PROV-RATE  (2 6)                             
016900        MOVE 999999999.99 TO TT-PROV-UPPER (2 7)                          
017000        MOVE .20500    TO TT-PROV-RATE  (2 7)                             
017100                                                                          
017200        MOVE 'AB'  TO TT-PROV-CODE (3)                                    
017300        MOVE 21885.00 TO TT-PROV-BPA (3)                                  
017400        MOVE 5         TO TT-PROV-BRACKET-COUNT (3)                       
017500        MOVE 142292.00 TO TT-PROV-UPPER (3 1)                             
017600        MOVE .10000    TO TT-PROV-RATE  (3 1)                             
017700        MOVE 170751.00 TO TT-PROV-UPPER (3 2)                             
017800        MOVE .12000    TO TT-PROV-RATE  (3 2)                             
017900        MOVE 227668.00 TO TT-PROV-UPPER (3 3)                             
018000        MOVE .13000    TO TT-PROV-RATE  (3 3)                             
018100        MOVE 341502.00 TO TT-PROV-UPPER (3 4)                             
018200        MOVE .14000    TO TT-PROV-RATE  (3 4)                             
018300        MOVE 999999999.99 TO TT-PROV-UPPER (3 5)                          
018400        MOVE .15000    TO TT-PROV-RATE  (3 5)                             
018500                                                                          
018600        MOVE 'QC'  TO TT-PROV-CODE (4)                                    
018700        MOVE 17183.00 TO TT-PROV-BPA (4)                                  
018800        MOVE 4         TO TT-PROV-BRACKET-COUNT (4)                       
018900        MOVE 49275.00  TO TT-PROV-UPPER (4 1)                             
019000        MOVE .15000    TO TT-PROV-RATE  (4 1)                             
019100        MOVE 98540.00  TO TT-PROV-UPPER (4 2)                             
019200        MOVE .20000    TO TT-PROV-RATE  (4 2)                             
019300        MOVE 119910.00 TO TT-PROV-UPPER (4 3)                             
019400        MOVE .24000    TO TT-PROV-RATE  (4 3)                             
019500        MOVE 999999999.99 TO TT-PROV-UPPER (4 4)                          
019600        MOVE .25750    TO TT-PROV-RATE  (4 4)                             
019700                                                                          
019800        MOVE 'MB'  TO TT-PROV-CODE (5)                                    
019900        MOVE 15000.00 TO TT-PROV-BPA (5)                                  
020000        MOVE 3         TO TT-PROV-BRACKET-COUNT (5)                       
020100        MOVE 36842.00  TO TT-PROV-UPPER (5 1)                             
020200        MOVE .10800    TO TT-PROV-RATE  (5 1)                             
020300        MOVE 79625.00  TO TT-PROV-UPPER (5 2)                             
020400        MOVE .12750    TO TT-PROV-RATE  (5 2)                             
020500        MOVE 999999999.99 TO TT-PROV-UPPER (5 3)                          
020600        MOVE .17400    TO TT-PROV-RATE  (5 3)                             
020700                                                                          
020800        MOVE 'SK'  TO TT-PROV-CODE (6)                                    
020900        MOVE 17661.00 TO TT-PROV-BPA (6)                                  
021000        MOVE 3         TO TT-PROV-BRACKET-COUNT (6)                       
021100        MOVE 49720.00  TO TT-PROV-UPPER (6 1)                             
021200        MOVE .10500    TO TT-PROV-RATE  (6 1)                             
021300        MOVE 142058.00 TO TT-PROV-UPPER (6 2)                             
021400        MOVE .12500    TO TT-PROV-RATE  (6 2)                             
021500        MOVE 999999999.99 TO TT-PROV-UPPER (6 3)                          
021600        MOVE .14500    TO TT-PROV-RATE  (6 3)                             
021700                                                                          
021800        MOVE 'NS'  TO TT-PROV-CODE (7)                                    
021900        MOVE 8481.00  TO TT-PROV-BPA (7)                                  
022000        MOVE 5         TO TT-PROV-BRACKET-COUNT (7)                       
022100        MOVE 29590.00  TO TT-PROV-UPPER (7 1)                             
022200        MOVE .08790    TO TT-PROV-RATE  (7 1)                             
022300        MOVE 59180.00  TO TT-PROV-UPPER (7 2)                             
022400        MOVE .14950    TO TT-PROV-RATE  (7 2)                             
022500        MOVE 93000.00  TO TT-PROV-UPPER (7 3)                             
022600        MOVE .16670    TO TT-PROV-RATE  (7 3)                             
022700        MOVE 150000.00 TO TT-PROV-UPPER (7 4)                             
022800        MOVE .17500    TO TT-PROV-RATE  (7 4)                             
022900        MOVE 999999999.99 TO TT-PROV-UPPER (7 5)                          
023000        MOVE .21000    TO TT-PROV-RATE  (7 5)                             
023100                                                                          
023200        MOVE 'NB'  TO TT-PROV-CODE (8)                                    
023300        MOVE 12458.00 TO TT-PROV-BPA (8)                                  
023400        MOVE 4         TO TT-PROV-BRACKET-COUNT (8)                       
023500        MOVE 47715.00  TO TT-PROV-UPPER (8 1)                             
023600        MOVE .09400    TO TT-PROV-RATE  (8 1)                             
023700        MOVE 95431.00  TO TT-PROV-UPPER (8 2)                             
023800        MOVE .14000    TO TT-PROV-RATE  (8 2)                             
023900        MOVE 176756.00 TO TT-PROV-UPPER (8 3)                             
024000        MOVE .16000    TO TT-PROV-RATE  (8 3)                             
024100        MOVE 999999999.99 TO TT-PROV-UPPER (8 4)                          
024200        MOVE .19500    TO TT-PROV-RATE  (8 4)                             
024300                                                                          
024400        MOVE 'PE'  TO TT-PROV-CODE (9)                                    
024500        MOVE 12000.00 TO TT-PROV-BPA (9)                                  
024600        MOVE 3         TO TT-PROV-BRACKET-COUNT (9)                       
024700        MOVE 31984.00  TO TT-PROV-UPPER (9 1)                             
024800        MOVE .09800    TO TT-PROV-RATE  (9 1)                             
024900        MOVE 63969.00  TO TT-PROV-UPPER (9 2)                             
025000        MOVE .13800    TO TT-PROV-RATE  (9 2)                             
025100        MOVE 999999999.99 TO TT-PROV-UPPER (9 3)                          
025200        MOVE .16700    TO TT-PROV-RATE  (9 3)                             
025300                                                                          
025400        MOVE 'NL'  TO TT-PROV-CODE (10)                                   
025500        MOVE 10382.00 TO TT-PROV-BPA (10)                                 
025600        MOVE 8         TO TT-PROV-BRACKET-COUNT (10)                      
025700        MOVE 41457.00   TO TT-PROV-UPPER (10 1)                           
025800        MOVE .08700     TO TT-PROV-RATE  (10 1)                           
025900        MOVE 82913.00   TO TT-PROV-UPPER (10 2)                           
026000        MOVE .14500     TO TT-PROV-RATE  (10 2)                           
026100        MOVE 148027.00  TO TT-PROV-UPPER (10 3)                           
026200        MOVE .15800     TO TT-PROV-RATE  (10 3)                           
026300        MOVE 207239.00  TO TT-PROV-UPPER (10 4)                           
026400        MOVE .17300     TO TT-PROV-RATE  (10 4)                           
026500        MOVE 264750.00  TO TT-PROV-UPPER (10 5)                           
026600        MOVE .18300     TO TT-PROV-RATE  (10 5)                           
026700        MOVE 529500.00  TO TT-PROV-UPPER (10 6)                           
026800        MOVE .19300     TO TT-PROV-RATE  (10 6)                           
026900        MOVE 1059000.00 TO TT-PROV-UPPER (10 7)                           
027000        MOVE .19800     TO TT-PROV-RATE  (10 7)                           
027100        MOVE 999999999.99 TO TT-PROV-UPPER (10 8)                         
027200        MOVE .20800     TO TT-PROV-RATE  (10 8)                           
027300                                                                          
027400        SET TT-ALREADY-LOADED         TO TRUE.                            
027500    100000-END-LOAD-RATE-TABLES.                                          
027600        EXIT.                                                             
027700                                                                          
027800*    RULE 1/2 -- FEDERAL PROGRESSIVE BRACKET TAX.                         
027900    200000-BEGIN-FEDERAL-TAX.                                             
028000        COMPUTE WS-FW-REMAINING =                                         
028100                LK-TAXABLE-INCOME - TT-FEDERAL-BPA                        
028200        IF WS-FW-REMAINING IS NEGATIVE                                    
028300            MOVE ZERO                 TO WS-FW-REMAINING                  
028400        END-IF                                                            
028500        MOVE WS-FW-REMAINING          TO WS-FEDERAL-TAXABLE               
028600        MOVE ZERO                     TO WS-FW-ACCUM                      
028700        MOVE ZERO                     TO WS-FW-LOWER                      
028800                                                                          
028900        PERFORM 210000-BEGIN-WALK-FED-BRACKET                             
029000           THRU 210000-END-WALK-FED-BRACKET                               
029100          VARYING IDX-TT-FED-BRK FROM 1 BY 1                              
029200            UNTIL IDX-TT-FED-BRK IS GREATER THAN                          
029300                       TT-FEDERAL-BRACKET-COUNT                           
029400          OR WS-FW-REMAINING IS EQUAL TO ZERO                             
029500                                                                          
029600        COMPUTE TR-FEDERAL-TAX ROUNDED = WS-FW-ACCUM.                     
029700    200000-END-FEDERAL-TAX.                                               
029800        EXIT.                                                             
029900                                                                          
030000*    ONE BRACKET'S SLICE OF THE FEDERAL WALK -- PULLED OUT AS             
030100*    ITS OWN PARAGRAPH SO THE 200000 LOOP ABOVE VARIES                    
030200*    IDX-TT-FED-BRK THE OLD WAY, NOT AS AN IN-LINE BLOCK.                 
030300    210000-BEGIN-WALK-FED-BRACKET.                                        
030400        COMPUTE WS-FW-WIDTH =                                             
030500            TT-FED-UPPER (IDX-TT-FED-BRK) - WS-FW-LOWER                   
030600        IF WS-FW-WIDTH IS GREATER THAN WS-FW-REMAINING                    
030700            MOVE WS-FW-REMAINING       TO WS-FW-WIDTH                     
030800        END-IF                                                            
030900        COMPUTE WS-FW-ACCUM ROUNDED = WS-FW-ACCUM +                       
031000            (WS-FW-WIDTH * TT-FED-RATE (IDX-TT-FED-BRK))                  
031100        SUBTRACT WS-FW-WIDTH            FROM WS-FW-REMAINING              
031200        MOVE TT-FED-UPPER (IDX-TT-FED-BRK) TO WS-FW-LOWER.                
031300    210000-END-WALK-FED-BRACKET.                                          
031400        EXIT.                                                             
031500                                                                          
031600*    RULE 1/2 -- PROVINCIAL PROGRESSIVE BRACKET TAX.                      
031700    300000-BEGIN-PROVINCIAL-TAX.                                          
031800        PERFORM 350000-BEGIN-FIND-PROVINCE                                
031900           THRU 350000-END-FIND-PROVINCE                                  
032000                                                                          
032100        COMPUTE WS-PW-REMAINING =                                         
032200            LK-TAXABLE-INCOME - TT-PROV-BPA (WS-BC-SUB)                   
032300        IF WS-PW-REMAINING IS NEGATIVE                                    
032400            MOVE ZERO                 TO WS-PW-REMAINING                  
032500        END-IF                                                            
032600        MOVE WS-PW-REMAINING          TO WS-PROVINCIAL-TAXABLE            
032700        MOVE ZERO                     TO WS-PW-ACCUM                      
032800        MOVE ZERO                     TO WS-PW-LOWER                      
032900                                                                          
033000        PERFORM 310000-BEGIN-WALK-PROV-BRACKET                            
033100           THRU 310000-END-WALK-PROV-BRACKET                              
033200          VARYING IDX-TT-PROV-BRK FROM 1 BY 1                             
033300            UNTIL IDX-TT-PROV-BRK IS GREATER THAN                         
033400                       TT-PROV-BRACKET-COUNT (WS-BC-SUB)                  
033500          OR WS-PW-REMAINING IS EQUAL TO ZERO                             
033600                                                                          
033700        COMPUTE TR-PROVINCIAL-TAX ROUNDED = WS-PW-ACCUM.                  
033800    300000-END-PROVINCIAL-TAX.                                            
033900        EXIT.                                                             
034000                                                                          
034100*    ONE BRACKET'S SLICE OF THE PROVINCIAL WALK -- SAME REASON            
034200*    AS 210000 ABOVE.                                                     
034300    310000-BEGIN-WALK-PROV-BRACKET.                                       
034400        COMPUTE WS-PW-WIDTH =                                             
034500            TT-PROV-UPPER (WS-BC-SUB IDX-TT-PROV-BRK)                     
034600                                              - WS-PW-LOWER               
034700        IF WS-PW-WIDTH IS GREATER THAN WS-PW-REMAINING                    
034800            MOVE WS-PW-REMAINING       TO WS-PW-WIDTH                     
034900        END-IF                                                            
035000        COMPUTE WS-PW-ACCUM ROUNDED = WS-PW-ACCUM +                       
035100            (WS-PW-WIDTH *                                                
035200                 TT-PROV-RATE (WS-BC-SUB IDX-TT-PROV-BRK))                
035300        SUBTRACT WS-PW-WIDTH            FROM WS-PW-REMAINING              
035400        MOVE TT-PROV-UPPER (WS-BC-SUB IDX-TT-PROV-BRK)                    
035500                                     TO WS-PW-LOWER.                      
035600    310000-END-WALK-PROV-BRACKET.                                         
035700        EXIT.                                                             
035800                                                                          
035900*    UNKNOWN PROVINCE CODES FALL THROUGH TO THE DEFAULT BASIC             
036000*    PERSONAL AMOUNT AND ZERO BRACKETS (NO PROVINCIAL TAX) --             
036100*    THIS SHOULD NOT HAPPEN IN PRACTICE SINCE SCNGEN AND THE              
036200*    PLAN-INPUT EDITS BOTH VALIDATE THE CODE, BUT THE SEARCH              
036300*    MUST STILL TERMINATE CLEANLY.                                        
036400    350000-BEGIN-FIND-PROVINCE.                                           
036500        MOVE ZERO                     TO WS-BC-SUB                        
036600        PERFORM 355000-BEGIN-CHECK-PROVINCE-ENTRY                         
036700           THRU 355000-END-CHECK-PROVINCE-ENTRY                           
036800          VARYING IDX-TT-PROV FROM 1 BY 1                                 
036900            UNTIL IDX-TT-PROV IS GREATER THAN 10                          
037000                                                                          
037100        IF WS-BC-SUB IS EQUAL TO ZERO                                     
037200            MOVE 1                     TO WS-BC-SUB                       
037300            MOVE TT-DEFAULT-BPA        TO TT-PROV-BPA (1)                 
037400            MOVE ZERO               TO TT-PROV-BRACKET-COUNT (1)          
037500        END-IF.                                                           
037600    350000-END-FIND-PROVINCE.                                             
037700        EXIT.                                                             
037800                                                                          
037900*    ONE TABLE ENTRY'S COMPARE -- SAME REASON AS 210000 ABOVE.            
038000    355000-BEGIN-CHECK-PROVINCE-ENTRY.                                    
038100        IF TT-PROV-CODE (IDX-TT-PROV) IS EQUAL TO                         
038200                                    LK-PROVINCE-CODE-TX                   
038300            MOVE IDX-TT-PROV            TO WS-BC-SUB                      
038400        END-IF.                                                           
038500    355000-END-CHECK-PROVINCE-ENTRY.                                      
038600        EXIT.                                                             
038700                                                                          
038800*    RULE 3/4 -- MARGINAL AND EFFECTIVE RATES.  THE MARGINAL              
038900*    RATE IS THE SUM OF THE FEDERAL AND PROVINCIAL BRACKET                
039000*    RATES THAT CONTAIN THE REDUCED INCOME -- THE LAST BRACKET            
039100*    TOUCHED BY EACH WALK ABOVE, WHICH IS WHY THE INDEX FIELDS            
039200*    ARE STILL POINTING AT IT WHEN WE GET HERE.                           
039300    400000-BEGIN-RATES.                                                   
039400        COMPUTE TR-TOTAL-TAX = TR-FEDERAL-TAX + TR-PROVINCIAL-TAX         
039500                                                                          
039600        SET IDX-TT-FED-BRK   DOWN BY 1                                    
039700        IF IDX-TT-FED-BRK IS LESS THAN 1                                  
039800            SET IDX-TT-FED-BRK TO 1                                       
039900        END-IF                                                            
040000        MOVE TT-FED-RATE (IDX-TT-FED-BRK)                                 
040100                                      TO WS-MARGINAL-RATE-WORK            
040200                                                                          
040300        SET IDX-TT-PROV-BRK DOWN BY 1                                     
040400        IF IDX-TT-PROV-BRK IS LESS THAN 1                                 
040500            SET IDX-TT-PROV-BRK TO 1                                      
040600        END-IF                                                            
040700        ADD TT-PROV-RATE (WS-BC-SUB IDX-TT-PROV-BRK)                      
040800                                      TO WS-MARGINAL-RATE-WORK            
040900                                                                          
041000        COMPUTE TR-MARGINAL-RATE ROUNDED =                                
041100                WS-MARGINAL-RATE-WORK * 100                               
041200                                                                          
041300        COMPUTE TR-EFFECTIVE-RATE ROUNDED =                               
041400                (TR-TOTAL-TAX / LK-TAXABLE-INCOME) * 100.                 
041500    400000-END-RATES.                                                     
041600        EXIT.                                                             
041700                                                                          
041800    END PROGRAM TAXCALC.                                                  
